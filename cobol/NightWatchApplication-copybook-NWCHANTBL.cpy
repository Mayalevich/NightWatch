000100******************************************************************
000110* NWCHANTBL  -  PER-CHANNEL PIPELINE STATE AND CONFIGURATION
000120*
000130*        ONE ENTRY PER VIBRATION CHANNEL (1=HEAD, 2=BODY,
000140*        3=LEG).  CARRIES THE CALIBRATED BASELINE, THE RUNNING
000150*        NOISE AND RMS FIGURES, THE EVENT COUNTERS AND THE
000160*        30-SAMPLE CALIBRATION SCRATCH AREA.  USED ONLY BY
000170*        NWINGEST - NOT WRITTEN TO ANY FILE.
000180*
000190*        DPK 04/18/89 - ORIGINAL LAYOUT FOR PILOT UNIT
000200******************************************************************
000210 01  NW-CHANNEL-TABLE.
000220     05  NW-CHANNEL-ENTRY  OCCURS 3 TIMES
000230                            INDEXED BY NW-CHAN-IDX.
000240         10  CH-NORM-GAIN             PIC 9V9(2)    COMP-3.
000250         10  CH-REGION-MULT           PIC 9V9(2)    COMP-3.
000260         10  CH-ABS-MOVE-THRESH       PIC 9(2)V9(1) COMP-3.
000270         10  CH-BASELINE              PIC S9(5)V9(4) COMP-3.
000280         10  CH-NOISE-EMA             PIC S9(5)V9(4) COMP-3.
000290         10  CH-DYN-THRESHOLD         PIC S9(5)V9(4) COMP-3.
000300         10  CH-PREV-RAW-RMS          PIC S9(5)V9(4) COMP-3.
000310         10  CH-SMOOTHED-RMS          PIC S9(5)V9(4) COMP-3.
000320         10  CH-ACCUM-SUMSQ           PIC S9(9)V9(4) COMP-3.
000330         10  CH-ACCUM-COUNT           PIC 9(4)       COMP.
000340         10  CH-EVENTS-SECOND         PIC 9(3)       COMP.
000350         10  CH-EVENTS-MINUTE         PIC 9(4)       COMP.
000360         10  CH-ACTIVITY-LEVEL        PIC 9(1)       COMP.
000370         10  CH-MOVING-SW             PIC X(1).
000380             88  CH-IS-MOVING           VALUE "Y".
000390             88  CH-NOT-MOVING          VALUE "N".
000400         10  CH-CALIB-SUM             PIC S9(7)V9(4) COMP-3.
000410         10  CH-CALIB-BUFFER          PIC 9(4)
000420                                       OCCURS 30 TIMES.
000430         10  FILLER                   PIC X(04).
000440 
000450*        SOUND CHANNEL HAS NO MOVEMENT LOGIC OF ITS OWN BUT
000460*        USES THE SAME 30-SAMPLE CALIBRATION WINDOW; KEPT
000470*        SEPARATE FROM NW-CHANNEL-TABLE SINCE IT IS NOT ONE OF
000480*        THE THREE VIBRATION REGIONS.
000490 01  NW-SOUND-CALIB.
000500     05  SND-CALIB-BUFFER             PIC 9(4)
000510                                       OCCURS 30 TIMES.
000520     05  SND-THRESHOLD                PIC S9(5)V9(4) COMP-3.
000530     05  FILLER                       PIC X(04).
