000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  NWREPORT.
000130 AUTHOR. D. P. KOVACH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 04/25/89.
000160 DATE-COMPILED. 04/25/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180 
000190******************************************************************
000200*REMARKS.
000210*
000220*          READS THE PROCESSED-SAMPLE DATASET WRITTEN BY NWINGEST
000230*          AND PRINTS THE NIGHTWATCH SLEEP SUMMARY - ONE WINDOW,
000240*          ONE PAGE, NO CONTROL BREAKS.  AVERAGES SCORE, PER
000250*          REGION MINUTE EVENTS, TOTAL EVENTS, TEMPERATURE,
000260*          LIGHT AND SOUND OVER EVERY RECORD IN THE FILE AND
000270*          ADDS A PLAIN-ENGLISH SCORE HINT AND ADVISORY NOTES
000280*          FOR THE NURSES STATION.  IF THE INPUT FILE HAS NO
000290*          RECORDS AT ALL A SHORT "NO DATA" VARIANT IS PRINTED
000300*          INSTEAD OF ABENDING THE STEP.
000310*
000320******************************************************************
000330*
000340* CHANGE LOG
000350* ----------------------------------------------------------------
000360* DATE      BY    CR#      DESCRIPTION
000370* --------  ----  -------  --------------------------------------
000380* 04/25/89  DPK   CR-0113  ORIGINAL VERSION FOR SLEEP LAB PILOT   CR-0113
000390* 06/14/89  DPK   CR-0121  GUARDED AVERAGE COMPUTATION AGAINST A  CR-0121
000400*                          ZERO SAMPLE COUNT - STEP WAS ABENDING  CR-0121
000410*                          ON AN EMPTY PROCESSED-SAMPLE FILE      CR-0121
000420* 03/30/92  MWT   CR-0245  ADDED PER-REGION MINUTE-EVENT BREAKOUT CR-0245
000430*                          (HEAD/BODY/LEG) TO THE SUMMARY         CR-0245
000440* 11/12/93  MWT   CR-0310  ADDED TEMPERATURE, LIGHT AND SOUND     CR-0310
000450*                          AVERAGES REQUESTED BY SLEEP LAB STAFF  CR-0310
000460* 02/19/96  RHL   CR-0602  ADDED SCORE HINT AND ADVISORY NOTES    CR-0602
000470*                          LINES SO CHARGE NURSE DOES NOT HAVE    CR-0602
000480*                          TO INTERPRET THE RAW SCORE HERSELF     CR-0602
000490* 01/08/99  RHL   CR-0887  Y2K REVIEW - EXPANDED GENERATION DATE  CR-0887
000500*                          STAMP TO A FULL 4-DIGIT YEAR           CR-0887
000510* 03/22/00  CAS   CR-0915  RECOMPILED UNDER NEW COBOL COMPILER    CR-0915
000520*                          RELEASE, NO SOURCE CHANGES             CR-0915
000530******************************************************************
000540 
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SOURCE-COMPUTER. IBM-390.
000580 OBJECT-COMPUTER. IBM-390.
000590 SPECIAL-NAMES.
000600     C01 IS NEXT-PAGE.
000610 
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640     SELECT SYSOUT
000650     ASSIGN TO UT-S-SYSOUT
000660       ORGANIZATION IS SEQUENTIAL.
000670 
000680     SELECT PROCSMPL
000690     ASSIGN TO UT-S-PROCSMPL
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS PFCODE.
000720 
000730     SELECT SUMRPT
000740     ASSIGN TO UT-S-SUMRPT
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS RFCODE.
000770 
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  SYSOUT
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 130 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS SYSOUT-REC.
000860 01  SYSOUT-REC  PIC X(130).
000870 
000880****** WRITTEN BY NWINGEST, ONE FIXED RECORD PER ELAPSED SECOND
000890****** OF PIPELINE OUTPUT - SEE NWPROCREC COPYBOOK FOR LAYOUT
000900 FD  PROCSMPL
000910     RECORDING MODE IS F
000920     LABEL RECORDS ARE STANDARD
000930     RECORD CONTAINS 115 CHARACTERS
000940     BLOCK CONTAINS 0 RECORDS
000950     DATA RECORD IS PROCSMPL-REC.
000960 01  PROCSMPL-REC  PIC X(115).
000970 
000980 FD  SUMRPT
000990     RECORDING MODE IS F
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 132 CHARACTERS
001020     BLOCK CONTAINS 0 RECORDS
001030     DATA RECORD IS RPT-REC.
001040 01  RPT-REC  PIC X(132).
001050 
001060 WORKING-STORAGE SECTION.
001070 
001080 01  FILE-STATUS-CODES.
001090     05  PFCODE                  PIC X(2).
001100         88 CODE-OK          VALUE "00".
001110     05  RFCODE                  PIC X(2).
001120         88 RPT-CODE-OK      VALUE "00".
001125     05  FILLER                  PIC X(4).
001130
001140     COPY NWPROCREC.
001150 
001160     COPY NWABEND.
001170 
001180 01  PARA-NAME                   PIC X(32).
001190 
001200 01  WS-CURRENT-DATE-FIELDS.
001210     05  WS-DATE.
001220         10  WS-DATE-YY          PIC 9(2).
001230         10  WS-DATE-MM          PIC 9(2).
001240         10  WS-DATE-DD          PIC 9(2).
001250     05  WS-TIME.
001260         10  WS-TIME-HH          PIC 9(2).
001270         10  WS-TIME-MIN         PIC 9(2).
001280         10  WS-TIME-SEC         PIC 9(2).
001290         10  WS-TIME-HTH         PIC 9(2).
001300*        CENTURY WINDOW PICKED UP IN THE Y2K REVIEW - YY < 50
001310*        IS TREATED AS 20XX, EVERYTHING ELSE AS 19XX, SAME RULE
001320*        OPERATIONS SIGNED OFF ON FOR EVERY NIGHTWATCH JOB.
001330     05  WS-CENTURY              PIC 9(2)   COMP.
001340     05  WS-GEN-YYYY              PIC 9(4).
001345     05  FILLER                  PIC X(4).
001350
001360 01  FLAGS-AND-SWITCHES.
001370     05  MORE-DATA-SW             PIC X(1)  VALUE "Y".
001380         88 NO-MORE-DATA      VALUE "N".
001390         88 MORE-DATA         VALUE "Y".
001395     05  FILLER                   PIC X(9).
001400
001410 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001420     05  RECORDS-READ             PIC 9(7)   COMP-3.
001430     05  WS-SAMPLE-COUNT          PIC 9(7)   COMP-3.
001440*        ALPHA VIEW OF THE SAMPLE COUNT FOR UNDECODED DUMP
001450*        DISPLAY, SAME HABIT AS THE OTHER NIGHTWATCH PROGRAMS.
001460     05  WS-SAMPLE-COUNT-X  REDEFINES WS-SAMPLE-COUNT
001470                                   PIC X(4).
001480     05  WS-SUM-SCORE             PIC S9(7)V9(2) COMP-3.
001490*        ALPHA VIEW OF THE SCORE ACCUMULATOR, SAME REASON.
001500     05  WS-SUM-SCORE-X  REDEFINES WS-SUM-SCORE
001510                                   PIC X(5).
001520     05  WS-SUM-EVENTS-TOTAL      PIC 9(9)   COMP-3.
001530     05  WS-SUM-EVENTS-CHAN       PIC 9(9)   COMP-3
001540                                   OCCURS 3 TIMES.
001550     05  WS-CHAN-SUB              PIC 9(1)   COMP.
001560     05  WS-SUM-TEMP              PIC S9(9)V9(2) COMP-3.
001570     05  WS-SUM-LIGHT             PIC 9(9)   COMP-3.
001580     05  WS-SUM-SOUND             PIC 9(9)V9(4) COMP-3.
001590     05  WS-NOTE-COUNT            PIC 9(1)   COMP.
001600     05  WS-NOTE-SUB              PIC 9(1)   COMP.
001610     05  WS-LINES                 PIC 9(2)   COMP VALUE ZERO.
001620     05  WS-PAGES                 PIC 9(2)   COMP VALUE 1.
001625     05  FILLER                   PIC X(4).
001630
001640 01  WS-AVERAGES.
001650     05  WS-AVG-SCORE             PIC 9(3)V9(1) COMP-3.
001660     05  WS-AVG-EVENTS-TOTAL      PIC 9(4)V9(1) COMP-3.
001670     05  WS-AVG-EVENTS-CHAN       PIC 9(4)V9(1) COMP-3
001680                                   OCCURS 3 TIMES.
001690     05  WS-AVG-TEMP              PIC S9(3)V9(1) COMP-3.
001700     05  WS-AVG-LIGHT             PIC 9(4)   COMP-3.
001710     05  WS-AVG-SOUND             PIC 9(5)V9(1) COMP-3.
001715     05  FILLER                   PIC X(4).
001720
001730 01  WS-SCORE-HINT                PIC X(26).
001740
001750 01  WS-NOTE-TABLE-GROUP.
001760     05  WS-NOTE-ENTRY            PIC X(30)
001770                                   OCCURS 3 TIMES.
001775     05  FILLER                   PIC X(4).
001780
001790******************************************************************
001800*        PRINT LINE LAYOUTS - ONE 01-GROUP PER PRINTED LINE,
001810*        EACH PADDED OUT TO THE FULL 132-BYTE RPT-REC WIDTH.
001820******************************************************************
001830 01  WS-TITLE-LINE.
001840     05  FILLER                  PIC X(1)  VALUE SPACE.
001850     05  FILLER                  PIC X(24) VALUE
001860         "NIGHTWATCH SLEEP SUMMARY".
001870     05  FILLER                  PIC X(17) VALUE SPACES.
001880     05  FILLER                  PIC X(11) VALUE "GENERATED: ".
001890     05  RPT-GEN-YYYY-O          PIC 9(4).
001900     05  FILLER                  PIC X(1)  VALUE "-".
001910     05  RPT-GEN-MM-O            PIC 99.
001920     05  FILLER                  PIC X(1)  VALUE "-".
001930     05  RPT-GEN-DD-O            PIC 99.
001940     05  FILLER                  PIC X(1)  VALUE SPACE.
001950     05  RPT-GEN-HH-O            PIC 99.
001960     05  FILLER                  PIC X(1)  VALUE ":".
001970     05  RPT-GEN-MIN-O           PIC 99.
001980     05  FILLER                  PIC X(63) VALUE SPACES.
001990 
002000 01  WS-WINDOW-LINE.
002010     05  FILLER                  PIC X(1)  VALUE SPACE.
002020     05  FILLER                  PIC X(8)  VALUE "WINDOW: ".
002030     05  RPT-SAMPLE-COUNT-O      PIC ZZZZZZ9.
002040     05  FILLER                  PIC X(1)  VALUE SPACE.
002050     05  FILLER                  PIC X(7)  VALUE "SAMPLES".
002060     05  FILLER                  PIC X(108) VALUE SPACES.
002070 
002080 01  WS-SCORE-LINE.
002090     05  FILLER                  PIC X(1)  VALUE SPACE.
002100     05  FILLER                  PIC X(21) VALUE
002110         "AVERAGE SLEEP SCORE :".
002120     05  FILLER                  PIC X(3)  VALUE SPACES.
002130     05  RPT-AVG-SCORE-O         PIC ZZ9.9.
002140     05  FILLER                  PIC X(3)  VALUE SPACES.
002150     05  RPT-SCORE-HINT-O        PIC X(26).
002160     05  FILLER                  PIC X(73) VALUE SPACES.
002170 
002180 01  WS-EVENTS-TOTAL-LINE.
002190     05  FILLER                  PIC X(1)  VALUE SPACE.
002200     05  FILLER                  PIC X(21) VALUE
002210         "AVG EVENTS/MIN TOTAL:".
002220     05  FILLER                  PIC X(2)  VALUE SPACES.
002230     05  RPT-AVG-EVENTS-TOTAL-O  PIC ZZZ9.9.
002240     05  FILLER                  PIC X(102) VALUE SPACES.
002250 
002260 01  WS-EVENTS-HEAD-LINE.
002270     05  FILLER                  PIC X(1)  VALUE SPACE.
002280     05  FILLER                  PIC X(21) VALUE
002290         "  HEAD              :".
002300     05  FILLER                  PIC X(2)  VALUE SPACES.
002310     05  RPT-AVG-EVENTS-HEAD-O   PIC ZZZ9.9.
002320     05  FILLER                  PIC X(102) VALUE SPACES.
002330 
002340 01  WS-EVENTS-BODY-LINE.
002350     05  FILLER                  PIC X(1)  VALUE SPACE.
002360     05  FILLER                  PIC X(21) VALUE
002370         "  BODY              :".
002380     05  FILLER                  PIC X(2)  VALUE SPACES.
002390     05  RPT-AVG-EVENTS-BODY-O   PIC ZZZ9.9.
002400     05  FILLER                  PIC X(102) VALUE SPACES.
002410 
002420 01  WS-EVENTS-LEG-LINE.
002430     05  FILLER                  PIC X(1)  VALUE SPACE.
002440     05  FILLER                  PIC X(21) VALUE
002450         "  LEG               :".
002460     05  FILLER                  PIC X(2)  VALUE SPACES.
002470     05  RPT-AVG-EVENTS-LEG-O    PIC ZZZ9.9.
002480     05  FILLER                  PIC X(102) VALUE SPACES.
002490 
002500 01  WS-TEMP-LINE.
002510     05  FILLER                  PIC X(1)  VALUE SPACE.
002520     05  FILLER                  PIC X(21) VALUE
002530         "AVG TEMPERATURE C   :".
002540     05  FILLER                  PIC X(2)  VALUE SPACES.
002550     05  RPT-AVG-TEMP-O          PIC ZZ9.9-.
002560     05  FILLER                  PIC X(102) VALUE SPACES.
002570 
002580 01  WS-LIGHT-LINE.
002590     05  FILLER                  PIC X(1)  VALUE SPACE.
002600     05  FILLER                  PIC X(21) VALUE
002610         "AVG LIGHT LEVEL     :".
002620     05  FILLER                  PIC X(3)  VALUE SPACES.
002630     05  RPT-AVG-LIGHT-O         PIC ZZZ9.
002640     05  FILLER                  PIC X(103) VALUE SPACES.
002650 
002660 01  WS-SOUND-LINE.
002670     05  FILLER                  PIC X(1)  VALUE SPACE.
002680     05  FILLER                  PIC X(21) VALUE
002690         "AVG SOUND RMS       :".
002700     05  FILLER                  PIC X(1)  VALUE SPACE.
002710     05  RPT-AVG-SOUND-O         PIC ZZZZ9.9.
002720     05  FILLER                  PIC X(102) VALUE SPACES.
002730 
002740 01  WS-NOTES-HDR-LINE.
002750     05  FILLER                  PIC X(1)  VALUE SPACE.
002760     05  FILLER                  PIC X(6)  VALUE "NOTES:".
002770     05  FILLER                  PIC X(125) VALUE SPACES.
002780 
002790 01  WS-NOTE-LINE.
002800     05  FILLER                  PIC X(1)  VALUE SPACE.
002810     05  FILLER                  PIC X(2)  VALUE SPACES.
002820     05  RPT-NOTE-O               PIC X(30).
002830     05  FILLER                  PIC X(99) VALUE SPACES.
002840 
002850 01  WS-EMPTY-MSG-LINE.
002860     05  FILLER                  PIC X(1)  VALUE SPACE.
002870     05  FILLER                  PIC X(27) VALUE
002880         "NO DATA RECORDED IN WINDOW".
002890     05  FILLER                  PIC X(104) VALUE SPACES.
002900 
002910 01  WS-BLANK-LINE.
002920     05  FILLER                  PIC X(132) VALUE SPACES.
002930 
002940 PROCEDURE DIVISION.
002950     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002960     PERFORM 100-MAINLINE THRU 100-EXIT
002970         UNTIL NO-MORE-DATA.
002980     PERFORM 500-COMPUTE-AVERAGES THRU 500-EXIT.
002990     IF WS-SAMPLE-COUNT = ZERO
003000         PERFORM 760-WRITE-EMPTY-RPT THRU 760-EXIT
003010     ELSE
003020         PERFORM 520-DERIVE-SCORE-HINT THRU 520-EXIT
003030         PERFORM 540-BUILD-NOTES THRU 540-EXIT
003040         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
003050         PERFORM 720-WRITE-AVERAGES THRU 720-EXIT
003060         PERFORM 740-WRITE-NOTES THRU 740-EXIT.
003070     PERFORM 999-CLEANUP THRU 999-EXIT.
003080     MOVE ZERO TO RETURN-CODE.
003090     GOBACK.
003100 
003110 000-HOUSEKEEPING.
003120     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003130     DISPLAY "******** BEGIN JOB NWREPORT ********".
003140 
003150     ACCEPT WS-DATE FROM DATE.
003160     ACCEPT WS-TIME FROM TIME.
003170     IF WS-DATE-YY < 50
003180         MOVE 20 TO WS-CENTURY
003190     ELSE
003200         MOVE 19 TO WS-CENTURY.
003210     COMPUTE WS-GEN-YYYY = WS-CENTURY * 100 + WS-DATE-YY.
003220     MOVE WS-GEN-YYYY TO RPT-GEN-YYYY-O.
003230     MOVE WS-DATE-MM  TO RPT-GEN-MM-O.
003240     MOVE WS-DATE-DD  TO RPT-GEN-DD-O.
003250     MOVE WS-TIME-HH  TO RPT-GEN-HH-O.
003260     MOVE WS-TIME-MIN TO RPT-GEN-MIN-O.
003270 
003280     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-AVERAGES.
003290     MOVE ZERO TO WS-LINES.
003300     MOVE 1 TO WS-PAGES.
003310 
003320     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003330     PERFORM 900-READ-PROCSMPL THRU 900-EXIT.
003340 000-EXIT.
003350     EXIT.
003360 
003370 100-MAINLINE.
003380     MOVE "100-MAINLINE" TO PARA-NAME.
003390     IF MORE-DATA
003400         PERFORM 300-ACCUMULATE-TOTALS THRU 300-EXIT
003410         PERFORM 900-READ-PROCSMPL THRU 900-EXIT.
003420 100-EXIT.
003430     EXIT.
003440 
003450******************************************************************
003460*        ACCUMULATE SUMS OF SCORE, MINUTE EVENTS PER REGION,
003470*        TOTAL EVENTS, TEMPERATURE, LIGHT AND SOUND RMS; BUMP
003480*        THE RECORD COUNT.
003490******************************************************************
003500 300-ACCUMULATE-TOTALS.
003510     MOVE "300-ACCUMULATE-TOTALS" TO PARA-NAME.
003520     ADD PS-SLEEP-SCORE        TO WS-SUM-SCORE.
003530     ADD PS-TOTAL-EVENTS-MIN   TO WS-SUM-EVENTS-TOTAL.
003540     ADD PS-TEMP-C             TO WS-SUM-TEMP.
003550     ADD PS-LIGHT-AVG          TO WS-SUM-LIGHT.
003560     ADD PS-SOUND-RMS          TO WS-SUM-SOUND.
003570 
003580     PERFORM 310-SUM-ONE-CHAN-EVENTS THRU 310-EXIT
003590         VARYING WS-CHAN-SUB FROM 1 BY 1
003600         UNTIL WS-CHAN-SUB > 3.
003610 
003620     ADD 1 TO WS-SAMPLE-COUNT.
003630 300-EXIT.
003640     EXIT.
003650 
003660 310-SUM-ONE-CHAN-EVENTS.
003670     ADD PS-MINEV-CHAN (WS-CHAN-SUB)
003680         TO WS-SUM-EVENTS-CHAN (WS-CHAN-SUB).
003690 310-EXIT.
003700     EXIT.
003710 
003720******************************************************************
003730*        AVERAGES = SUM / SAMPLE-COUNT, ZERO WHEN THE WINDOW HAS
003740*        NO RECORDS.  SCORE, EVENTS, TEMP AND SOUND CARRIED TO
003750*        1 DECIMAL; LIGHT TO WHOLE UNITS.
003760******************************************************************
003770 500-COMPUTE-AVERAGES.
003780     MOVE "500-COMPUTE-AVERAGES" TO PARA-NAME.
003790     IF WS-SAMPLE-COUNT = ZERO
003800         MOVE ZERO TO WS-AVG-SCORE, WS-AVG-EVENTS-TOTAL,
003810                      WS-AVG-EVENTS-CHAN (1),
003820                      WS-AVG-EVENTS-CHAN (2),
003830                      WS-AVG-EVENTS-CHAN (3),
003840                      WS-AVG-TEMP, WS-AVG-LIGHT, WS-AVG-SOUND
003850     ELSE
003860         COMPUTE WS-AVG-SCORE ROUNDED =
003870                 WS-SUM-SCORE / WS-SAMPLE-COUNT
003880         COMPUTE WS-AVG-EVENTS-TOTAL ROUNDED =
003890                 WS-SUM-EVENTS-TOTAL / WS-SAMPLE-COUNT
003900         COMPUTE WS-AVG-TEMP ROUNDED =
003910                 WS-SUM-TEMP / WS-SAMPLE-COUNT
003920         COMPUTE WS-AVG-LIGHT ROUNDED =
003930                 WS-SUM-LIGHT / WS-SAMPLE-COUNT
003940         COMPUTE WS-AVG-SOUND ROUNDED =
003950                 WS-SUM-SOUND / WS-SAMPLE-COUNT
003960         PERFORM 570-AVERAGE-ONE-CHAN THRU 570-EXIT
003970             VARYING WS-CHAN-SUB FROM 1 BY 1
003980             UNTIL WS-CHAN-SUB > 3.
003990 500-EXIT.
004000     EXIT.
004010 
004020 570-AVERAGE-ONE-CHAN.
004030     COMPUTE WS-AVG-EVENTS-CHAN (WS-CHAN-SUB) ROUNDED =
004040         WS-SUM-EVENTS-CHAN (WS-CHAN-SUB) / WS-SAMPLE-COUNT.
004050 570-EXIT.
004060     EXIT.
004070 
004080******************************************************************
004090*        SCORE-HINT BY AVERAGE SCORE - SAME BREAKPOINTS THE LAB
004100*        USES TO DECIDE WHETHER A NIGHT GETS FLAGGED FOR REVIEW.
004110******************************************************************
004120 520-DERIVE-SCORE-HINT.
004130     MOVE "520-DERIVE-SCORE-HINT" TO PARA-NAME.
004140     IF WS-AVG-SCORE >= 85.0
004150         MOVE "EXCELLENT REST" TO WS-SCORE-HINT
004160     ELSE
004170     IF WS-AVG-SCORE >= 70.0
004180         MOVE "GENERALLY RESTFUL" TO WS-SCORE-HINT
004190     ELSE
004200     IF WS-AVG-SCORE >= 50.0
004210         MOVE "MONITOR FOR RESTLESSNESS" TO WS-SCORE-HINT
004220     ELSE
004230         MOVE "HIGH MOVEMENT DETECTED" TO WS-SCORE-HINT.
004240 520-EXIT.
004250     EXIT.
004260 
004270******************************************************************
004280*        NOTES - SCORE HINT FIRST, THEN AN ACTIVITY NOTE KEYED
004290*        OFF AVERAGE TOTAL EVENTS, THEN A TEMPERATURE NOTE ONLY
004300*        WHEN THE ROOM RAN COOL OR WARM.  AT MOST THREE LINES.
004310******************************************************************
004320 540-BUILD-NOTES.
004330     MOVE "540-BUILD-NOTES" TO PARA-NAME.
004340     MOVE WS-SCORE-HINT TO WS-NOTE-ENTRY (1).
004350 
004360     IF WS-AVG-EVENTS-TOTAL >= 10.0
004370         MOVE "HIGH OVERALL ACTIVITY" TO WS-NOTE-ENTRY (2)
004380     ELSE
004390     IF WS-AVG-EVENTS-TOTAL >= 5.0
004400         MOVE "MODERATE NIGHTLY ACTIVITY" TO WS-NOTE-ENTRY (2)
004410     ELSE
004420         MOVE "LOW ACTIVITY BASELINE" TO WS-NOTE-ENTRY (2).
004430 
004440     MOVE 2 TO WS-NOTE-COUNT.
004450     IF WS-AVG-TEMP < 18.0
004460         MOVE "ROOM TRENDING COOL" TO WS-NOTE-ENTRY (3)
004470         MOVE 3 TO WS-NOTE-COUNT
004480     ELSE
004490     IF WS-AVG-TEMP > 26.0
004500         MOVE "ROOM TRENDING WARM" TO WS-NOTE-ENTRY (3)
004510         MOVE 3 TO WS-NOTE-COUNT.
004520 540-EXIT.
004530     EXIT.
004540 
004550 700-WRITE-PAGE-HDR.
004560     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
004570     MOVE WS-SAMPLE-COUNT TO RPT-SAMPLE-COUNT-O.
004580     WRITE RPT-REC FROM WS-TITLE-LINE
004590         AFTER ADVANCING NEXT-PAGE.
004600     WRITE RPT-REC FROM WS-WINDOW-LINE
004610         AFTER ADVANCING 1.
004620     WRITE RPT-REC FROM WS-BLANK-LINE
004630         AFTER ADVANCING 1.
004640     ADD 3 TO WS-LINES.
004650 700-EXIT.
004660     EXIT.
004670 
004680 720-WRITE-AVERAGES.
004690     MOVE "720-WRITE-AVERAGES" TO PARA-NAME.
004700     MOVE WS-AVG-SCORE        TO RPT-AVG-SCORE-O.
004710     MOVE WS-SCORE-HINT       TO RPT-SCORE-HINT-O.
004720     MOVE WS-AVG-EVENTS-TOTAL TO RPT-AVG-EVENTS-TOTAL-O.
004730     MOVE WS-AVG-EVENTS-CHAN (1) TO RPT-AVG-EVENTS-HEAD-O.
004740     MOVE WS-AVG-EVENTS-CHAN (2) TO RPT-AVG-EVENTS-BODY-O.
004750     MOVE WS-AVG-EVENTS-CHAN (3) TO RPT-AVG-EVENTS-LEG-O.
004760     MOVE WS-AVG-TEMP         TO RPT-AVG-TEMP-O.
004770     MOVE WS-AVG-LIGHT        TO RPT-AVG-LIGHT-O.
004780     MOVE WS-AVG-SOUND        TO RPT-AVG-SOUND-O.
004790 
004800     WRITE RPT-REC FROM WS-SCORE-LINE
004810         AFTER ADVANCING 1.
004820     WRITE RPT-REC FROM WS-EVENTS-TOTAL-LINE
004830         AFTER ADVANCING 1.
004840     WRITE RPT-REC FROM WS-EVENTS-HEAD-LINE
004850         AFTER ADVANCING 1.
004860     WRITE RPT-REC FROM WS-EVENTS-BODY-LINE
004870         AFTER ADVANCING 1.
004880     WRITE RPT-REC FROM WS-EVENTS-LEG-LINE
004890         AFTER ADVANCING 1.
004900     WRITE RPT-REC FROM WS-TEMP-LINE
004910         AFTER ADVANCING 1.
004920     WRITE RPT-REC FROM WS-LIGHT-LINE
004930         AFTER ADVANCING 1.
004940     WRITE RPT-REC FROM WS-SOUND-LINE
004950         AFTER ADVANCING 1.
004960     ADD 8 TO WS-LINES.
004970 720-EXIT.
004980     EXIT.
004990 
005000 740-WRITE-NOTES.
005010     MOVE "740-WRITE-NOTES" TO PARA-NAME.
005020     WRITE RPT-REC FROM WS-NOTES-HDR-LINE
005030         AFTER ADVANCING 1.
005040     ADD 1 TO WS-LINES.
005050     PERFORM 745-WRITE-ONE-NOTE THRU 745-EXIT
005060         VARYING WS-NOTE-SUB FROM 1 BY 1
005070         UNTIL WS-NOTE-SUB > WS-NOTE-COUNT.
005080 740-EXIT.
005090     EXIT.
005100 
005110 745-WRITE-ONE-NOTE.
005120     MOVE WS-NOTE-ENTRY (WS-NOTE-SUB) TO RPT-NOTE-O.
005130     WRITE RPT-REC FROM WS-NOTE-LINE
005140         AFTER ADVANCING 1.
005150     ADD 1 TO WS-LINES.
005160 745-EXIT.
005170     EXIT.
005180 
005190 760-WRITE-EMPTY-RPT.
005200     MOVE "760-WRITE-EMPTY-RPT" TO PARA-NAME.
005210     MOVE WS-SAMPLE-COUNT TO RPT-SAMPLE-COUNT-O.
005220     WRITE RPT-REC FROM WS-TITLE-LINE
005230         AFTER ADVANCING NEXT-PAGE.
005240     WRITE RPT-REC FROM WS-EMPTY-MSG-LINE
005250         AFTER ADVANCING 1.
005260     ADD 2 TO WS-LINES.
005270 760-EXIT.
005280     EXIT.
005290 
005300 800-OPEN-FILES.
005310     MOVE "800-OPEN-FILES" TO PARA-NAME.
005320     OPEN INPUT PROCSMPL.
005330     OPEN OUTPUT SUMRPT, SYSOUT.
005340     IF NOT CODE-OK
005350         MOVE "PROCSMPL FILE OPEN FAILED" TO AB-REASON
005360         MOVE ZERO TO AB-EXPECTED-VAL
005370         MOVE ZERO TO AB-ACTUAL-VAL
005380         GO TO 1000-ABEND-RTN.
005390 800-EXIT.
005400     EXIT.
005410 
005420 850-CLOSE-FILES.
005430     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005440     CLOSE PROCSMPL, SUMRPT, SYSOUT.
005450 850-EXIT.
005460     EXIT.
005470 
005480 900-READ-PROCSMPL.
005490     MOVE "900-READ-PROCSMPL" TO PARA-NAME.
005500     READ PROCSMPL INTO NW-PROC-SAMPLE
005510         AT END
005520             MOVE "N" TO MORE-DATA-SW
005530             GO TO 900-EXIT
005540     END-READ.
005550     ADD 1 TO RECORDS-READ.
005560 900-EXIT.
005570     EXIT.
005580 
005590 999-CLEANUP.
005600     MOVE "999-CLEANUP" TO PARA-NAME.
005610     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005620     DISPLAY "** PROCESSED SAMPLES READ   **".
005630     DISPLAY RECORDS-READ.
005640     DISPLAY "** SAMPLES IN REPORT WINDOW **".
005650     DISPLAY WS-SAMPLE-COUNT.
005660     DISPLAY "******** NORMAL END OF JOB NWREPORT ********".
005670 999-EXIT.
005680     EXIT.
005690 
005700 1000-ABEND-RTN.
005710     WRITE SYSOUT-REC FROM NW-ABEND-REC.
005720     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005730     DISPLAY "*** ABNORMAL END OF JOB-NWREPORT ***" UPON CONSOLE.
005740     DIVIDE ZERO-VAL INTO ONE-VAL.
