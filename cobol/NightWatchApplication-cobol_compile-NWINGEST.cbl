000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  NWINGEST.
000130 AUTHOR. D. P. KOVACH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 04/11/89.
000160 DATE-COMPILED. 04/11/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180 
000190******************************************************************
000200*REMARKS.
000210*
000220*          READS THE OVERNIGHT SENSOR FEED (RAWSMPL) WRITTEN BY
000230*          THE BEDSIDE UNIT, ONE COMMA-SEPARATED LINE EVERY 100
000240*          MILLISECONDS - THREE PIEZO VIBRATION CHANNELS (HEAD,
000250*          BODY, LEG), A SOUND LEVEL, A LIGHT LEVEL, A RAW
000260*          THERMISTOR READING AND THE NURSE CALL-BUTTON STATE.
000270*
000280*          THE FIRST 30 GOOD SAMPLES ARE USED TO CALIBRATE EACH
000290*          CHANNEL'S IDLE BASELINE AND NOISE FLOOR BEFORE ANY
000300*          MOVEMENT DETECTION STARTS.  AFTER CALIBRATION THE
000310*          PROGRAM ROLLS THE VIBRATION CHANNELS UP THROUGH A
000320*          250-MS RMS WINDOW, THEN A 1-SECOND WINDOW AND A
000330*          1-MINUTE WINDOW, AND WRITES ONE PROCESSED-SAMPLE
000340*          RECORD (PROCSMPL) TO DISK FOR EVERY ELAPSED SECOND OF
000350*          MONITORING.  PROCSMPL IS READ BACK BY THE NIGHTWATCH
000360*          SUMMARY STEP (NWREPORT).
000370*
000380*          THE BEDSIDE CALL BUTTON IS ALSO EDITED HERE - A SHORT
000390*          PRESS TOGGLES MONITORING ON/OFF, A LONG PRESS (2
000400*          SECONDS OR MORE) FORCES THE CHANNELS BACK THROUGH
000410*          CALIBRATION, THE SAME AS POWERING THE UNIT UP COLD.
000420*
000430*          INPUT:   RAWSMPL  - OVERNIGHT SENSOR FEED, TEXT
000440*          OUTPUT:  PROCSMPL - ONE RECORD PER ELAPSED SECOND
000450*                   SYSOUT   - ABEND / CONTROL MESSAGE LINE
000460*
000470******************************************************************
000480*
000490* CHANGE LOG
000500* ----------------------------------------------------------------
000510* DATE      BY    CR#      DESCRIPTION
000520* --------  ----  -------  --------------------------------------
000530* 04/11/89  DPK   CR-0112  ORIGINAL VERSION FOR SLEEP LAB PILOT   CR-0112
000540* 06/02/89  DPK   CR-0115  ADDED SPIKE SUPPRESSION AHEAD OF THE   CR-0115
000550*                          NORMALIZE STEP, RAW SENSOR WAS TOO     CR-0115
000560*                          NOISY ON THE LEG CHANNEL               CR-0115
000570* 09/06/89  DPK   CR-0119  ADDED HYSTERESIS BAND AROUND THE       CR-0119
000580*                          MOVE/NO-MOVE THRESHOLD TO STOP THE     CR-0119
000590*                          EVENT COUNTER FROM CHATTERING          CR-0119
000600* 03/30/92  MWT   CR-0244  ADDED LONG-PRESS RECALIBRATE ON THE    CR-0244
000610*                          CALL BUTTON, NURSES WERE POWER-CYCLING CR-0244
000620*                          THE UNIT TO GET A FRESH BASELINE       CR-0244
000630* 11/02/91  MWT   CR-0231  RAISED RMS ITERATION LIMIT - SEE       CR-0231
000640*                          NWSQRT CHANGE LOG SAME DATE            CR-0231
000650* 07/19/94  RHL   CR-0502  TEMPERATURE CONVERSION WAS OFF BY A    CR-0502
000660*                          SIGN ON COLD NIGHTS, VOLTAGE FORMULA   CR-0502
000670*                          CORRECTED                              CR-0502
000680* 01/08/99  RHL   CR-0887  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN CR-0887
000690*                          THIS PROGRAM, NO CHANGES REQUIRED      CR-0887
000700* 05/24/99  RHL   CR-0890  SLEEP SCORE FLOORED AT ZERO - WAS      CR-0890
000710*                          PRINTING A NEGATIVE SCORE ON A BAD     CR-0890
000720*                          NIGHT WITH HEAVY LEG MOVEMENT          CR-0890
000730* 03/22/00  CAS   CR-0915  RECOMPILED UNDER NEW COBOL COMPILER    CR-0915
000740*                          RELEASE, NO SOURCE CHANGES             CR-0915
000750******************************************************************
000760 
000770 ENVIRONMENT DIVISION.
000780 CONFIGURATION SECTION.
000790 SOURCE-COMPUTER. IBM-390.
000800 OBJECT-COMPUTER. IBM-390.
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM.
000830 
000840 INPUT-OUTPUT SECTION.
000850 FILE-CONTROL.
000860     SELECT SYSOUT     ASSIGN TO UT-S-SYSOUT
000870                        ORGANIZATION IS SEQUENTIAL.
000880 
000890     SELECT RAWSMPL    ASSIGN TO UT-S-RAWSMPL
000900                        ORGANIZATION IS LINE SEQUENTIAL
000910                        FILE STATUS IS OFCODE.
000920 
000930     SELECT PROCSMPL   ASSIGN TO UT-S-PROCSMPL
000940                        ACCESS MODE IS SEQUENTIAL
000950                        FILE STATUS IS PFCODE.
000960 
000970 DATA DIVISION.
000980 FILE SECTION.
000990 
001000 FD  SYSOUT
001010     RECORDING MODE IS F
001020     LABEL RECORDS ARE STANDARD
001030     RECORD CONTAINS 130 CHARACTERS
001040     BLOCK CONTAINS 0 RECORDS
001050     DATA RECORD IS SYSOUT-REC.
001060 01  SYSOUT-REC                  PIC X(130).
001070 
001080*        ONE TEXT LINE PER 100-MS TICK FROM THE BEDSIDE UNIT. A
001090*        LEADING "TIME_MS" HEADER LINE IS SKIPPED BY 900-READ.
001100 FD  RAWSMPL
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 80 CHARACTERS
001130     DATA RECORD IS RAWSMPL-REC.
001140 01  RAWSMPL-REC                 PIC X(80).
001150 
001160*        ONE FIXED RECORD PER ELAPSED SECOND OF MONITORING.
001170 FD  PROCSMPL
001180     RECORDING MODE IS F
001190     LABEL RECORDS ARE STANDARD
001200     RECORD CONTAINS 115 CHARACTERS
001210     BLOCK CONTAINS 0 RECORDS
001220     DATA RECORD IS PROCSMPL-REC.
001230 01  PROCSMPL-REC                PIC X(115).
001240 
001250 WORKING-STORAGE SECTION.
001260 
001270 01  FILE-STATUS-CODES.
001280     05  OFCODE                  PIC X(2).
001290     05  PFCODE                  PIC X(2).
001295     05  FILLER                  PIC X(4).
001300
001310     COPY NWRAWREC.
001320     COPY NWPROCREC.
001330     COPY NWCHANTBL.
001340     COPY NWABEND.
001350 
001360 01  WS-INPUT-LINE               PIC X(80).
001370 
001380 01  WS-UNSTRING-FIELDS.
001390     05  WS-FLD-1                PIC 9(9).
001400     05  WS-FLD-2                PIC 9(9).
001410     05  WS-FLD-3                PIC 9(9).
001420     05  WS-FLD-4                PIC 9(9).
001430     05  WS-FLD-5                PIC 9(9).
001440     05  WS-FLD-6                PIC 9(9).
001450     05  WS-FLD-7                PIC 9(9).
001460     05  WS-FLD-8                PIC 9(9).
001470     05  WS-FIELD-TALLY          PIC 9(2)       COMP.
001475     05  FILLER                  PIC X(4).
001480
001490 01  FLAGS-AND-SWITCHES.
001500     05  MORE-DATA-SW            PIC X(1)  VALUE "Y".
001510         88  NO-MORE-DATA           VALUE "N".
001520     05  FIRST-LINE-SW           PIC X(1)  VALUE "Y".
001530     05  ERROR-FOUND-SW          PIC X(1)  VALUE "N".
001540         88  RECORD-ERROR-FOUND     VALUE "Y".
001550         88  VALID-RECORD           VALUE "N".
001560     05  CALIBRATING-SW          PIC X(1)  VALUE "Y".
001570         88  CALIBRATING             VALUE "Y".
001580     05  MONITORING-SW           PIC X(1)  VALUE "Y".
001590         88  MONITORING-ON           VALUE "Y".
001600     05  WS-BUTTON-WAS           PIC X(1)  VALUE "1".
001610     05  WS-RISING-EDGE-SW       PIC X(1)  VALUE "N".
001620     05  WS-FALLING-EDGE-SW      PIC X(1)  VALUE "N".
001630     05  WS-MOV-CHAR             PIC X(1).
001635     05  FILLER                  PIC X(4).
001640
001650 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001660     05  RECORDS-READ            PIC 9(9)       COMP.
001670     05  RECORDS-ACCEPTED        PIC 9(9)       COMP.
001680     05  RECORDS-REJECTED        PIC 9(7)       COMP.
001690     05  RECORDS-WRITTEN         PIC 9(7)       COMP.
001700     05  WS-CHAN-SUB             PIC 9(1)       COMP.
001710     05  WS-CALIB-COUNT          PIC 9(2)       COMP.
001720     05  WS-CALIB-SUB            PIC 9(2)       COMP.
001730     05  WS-CALIB-SUMSQ          PIC S9(9)V9(4) COMP-3.
001740     05  WS-CALIB-AMP            PIC S9(7)V9(4) COMP-3.
001750     05  WS-CALIB-IDLE-IN        PIC S9(9)V9(4) COMP-3.
001760     05  WS-CALIB-IDLE-RMS       PIC S9(9)V9(4) COMP-3.
001770     05  WS-PRESS-START-MS       PIC 9(9)       COMP.
001780     05  WS-HELD-MS              PIC S9(9)      COMP.
001790     05  WS-START-TIME-MS        PIC 9(9)       COMP.
001800     05  WS-RMS-ANCHOR           PIC 9(9)       COMP.
001810     05  WS-SECOND-ANCHOR        PIC 9(9)       COMP.
001820     05  WS-MINUTE-ANCHOR        PIC 9(9)       COMP.
001830     05  WS-SOUND-SQ             PIC 9(9)V9(4)  COMP-3.
001840     05  WS-SOUND-ACC-SUMSQ      PIC S9(9)V9(4) COMP-3.
001850     05  WS-SOUND-ACC-COUNT      PIC 9(4)       COMP.
001860     05  WS-LIGHT-SUM            PIC 9(7)       COMP.
001870     05  WS-LIGHT-COUNT          PIC 9(4)       COMP.
001880     05  WS-TEMP-SUM             PIC 9(7)       COMP.
001890     05  WS-TEMP-COUNT           PIC 9(4)       COMP.
001900     05  WS-TEMP-ADC-AVG         PIC S9(5)V9(4) COMP-3.
001910     05  WS-TEMP-VOLTS           PIC S9(3)V9(4) COMP-3.
001920     05  WS-RAW-RMS              PIC S9(5)V9(4) COMP-3.
001930     05  WS-RMS-IN               PIC S9(9)V9(4) COMP-3.
001940     05  WS-NORM-RMS             PIC S9(5)V9(4) COMP-3.
001950     05  WS-SPIKE-LIMIT          PIC S9(5)V9(4) COMP-3.
001960     05  WS-THRESH-CANDIDATE     PIC S9(5)V9(4) COMP-3.
001970     05  WS-DYN-THRESH-NOW       PIC S9(5)V9(4) COMP-3.
001980     05  WS-EDGE-HIGH            PIC S9(5)V9(4) COMP-3.
001990     05  WS-EDGE-LOW             PIC S9(5)V9(4) COMP-3.
002000     05  WS-ACTIVITY-RATIO       PIC S9(5)V9(4) COMP-3.
002010     05  WS-RATIO-DIVISOR        PIC S9(5)V9(4) COMP-3.
002020     05  WS-STATUS-MAX           PIC 9(1)       COMP.
002030     05  WS-SCORE-WORK           PIC S9(5)V9(4) COMP-3.
002040     05  WS-WEIGHTED-RMS         PIC S9(5)V9(4) COMP-3.
002045     05  FILLER                  PIC X(4).
002050
002060 01  WS-PIPELINE-CONSTANTS.
002070     05  WS-GAIN-VIB             PIC 9V9        COMP-3 VALUE 6.0.
002080     05  WS-VIB-MARGIN-ADD       PIC 9(2)V9     COMP-3 VALUE 10.0.
002090     05  WS-NOISE-ALPHA          PIC 9V99       COMP-3 VALUE 0.05.
002100     05  WS-HYST-ADD             PIC 9V9        COMP-3 VALUE 2.0.
002110     05  WS-SPIKE-FACTOR         PIC 9V9        COMP-3 VALUE 3.0.
002120     05  WS-FILTER-ALPHA         PIC 9V99       COMP-3 VALUE 0.25.
002130     05  WS-VREF                 PIC 9V9        COMP-3 VALUE 5.0.
002140     05  WS-ADC-MAX              PIC 9(4)       COMP-3 VALUE 1023.
002145     05  FILLER                  PIC X(4).
002150
002160 01  PARA-NAME                   PIC X(32)      VALUE SPACES.
002170 01  WS-DATE                     PIC 9(6).
002180 01  WS-TIME                     PIC 9(8).
002190 
002200 PROCEDURE DIVISION.
002210     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002220     PERFORM 100-MAINLINE THRU 100-EXIT
002230         UNTIL NO-MORE-DATA.
002240     PERFORM 999-CLEANUP THRU 999-EXIT.
002250     MOVE ZERO TO RETURN-CODE.
002260     GOBACK.
002270 
002280 000-HOUSEKEEPING.
002290     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002300     DISPLAY "******** BEGIN JOB NWINGEST ********".
002310     ACCEPT WS-DATE FROM DATE.
002320     ACCEPT WS-TIME FROM TIME.
002330     INITIALIZE NW-CHANNEL-TABLE, NW-SOUND-CALIB.
002340     PERFORM 010-INIT-CHANNEL-CONFIG THRU 010-EXIT.
002350     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002360     PERFORM 900-READ-RAWSMPL THRU 900-EXIT.
002370     IF NO-MORE-DATA
002380         MOVE "EMPTY RAW SAMPLE INPUT FILE" TO AB-REASON
002390         GO TO 1000-ABEND-RTN.
002400 000-EXIT.
002410     EXIT.
002420 
002430*        PER-CHANNEL PIPELINE CONSTANTS - HEAD / BODY / LEG -
002440*        FROM THE SLEEP LAB'S CALIBRATION BENCH NOTES, NOT FROM
002450*        ANY TABLE FILE SINCE THE SET NEVER CHANGES BY PATIENT.
002460 010-INIT-CHANNEL-CONFIG.
002470     MOVE "010-INIT-CHANNEL-CONFIG" TO PARA-NAME.
002480     MOVE 0.25 TO CH-NORM-GAIN(1).
002490     MOVE 1.00 TO CH-REGION-MULT(1).
002500     MOVE 2.0  TO CH-ABS-MOVE-THRESH(1).
002510     MOVE 0.70 TO CH-NORM-GAIN(2).
002520     MOVE 1.00 TO CH-REGION-MULT(2).
002530     MOVE 8.0  TO CH-ABS-MOVE-THRESH(2).
002540     MOVE 1.00 TO CH-NORM-GAIN(3).
002550     MOVE 1.00 TO CH-REGION-MULT(3).
002560     MOVE 6.0  TO CH-ABS-MOVE-THRESH(3).
002570 010-EXIT.
002580     EXIT.
002590 
002600 100-MAINLINE.
002610     MOVE "100-MAINLINE" TO PARA-NAME.
002620     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
002630     IF RECORD-ERROR-FOUND
002640         ADD 1 TO RECORDS-REJECTED
002650     ELSE
002660         ADD 1 TO RECORDS-ACCEPTED
002670         PERFORM 190-PROCESS-VALID-SAMPLE THRU 190-EXIT.
002680     PERFORM 900-READ-RAWSMPL THRU 900-EXIT.
002690 100-EXIT.
002700     EXIT.
002710 
002720 190-PROCESS-VALID-SAMPLE.
002730     MOVE "190-PROCESS-VALID-SAMPLE" TO PARA-NAME.
002740     IF CALIBRATING
002750         PERFORM 400-ACCUMULATE-CALIB-SAMPLE THRU 400-EXIT
002760     ELSE
002770         PERFORM 350-BUTTON-EDIT THRU 350-EXIT
002780         PERFORM 460-ACCUMULATE THRU 460-EXIT
002790         PERFORM 500-ROLL-RMS-WINDOWS THRU 500-EXIT
002800         PERFORM 600-ROLL-SECOND-WINDOW THRU 600-EXIT.
002810 190-EXIT.
002820     EXIT.
002830 
002840*        PARSE AND EDIT ONE COMMA-SEPARATED SENSOR LINE.
002850 300-FIELD-EDITS.
002860     MOVE "300-FIELD-EDITS" TO PARA-NAME.
002870     MOVE "N" TO ERROR-FOUND-SW.
002880     MOVE ZERO TO WS-FIELD-TALLY.
002890     UNSTRING WS-INPUT-LINE DELIMITED BY ","
002900         INTO WS-FLD-1, WS-FLD-2, WS-FLD-3, WS-FLD-4,
002910              WS-FLD-5, WS-FLD-6, WS-FLD-7, WS-FLD-8
002920         TALLYING IN WS-FIELD-TALLY.
002930 
002940     IF WS-FIELD-TALLY < 8
002950         MOVE "Y" TO ERROR-FOUND-SW
002960         GO TO 300-EXIT.
002970 
002980     IF WS-FLD-1 NOT NUMERIC OR WS-FLD-2 NOT NUMERIC
002990     OR WS-FLD-3 NOT NUMERIC OR WS-FLD-4 NOT NUMERIC
003000     OR WS-FLD-5 NOT NUMERIC OR WS-FLD-6 NOT NUMERIC
003010     OR WS-FLD-7 NOT NUMERIC OR WS-FLD-8 NOT NUMERIC
003020         MOVE "Y" TO ERROR-FOUND-SW
003030         GO TO 300-EXIT.
003040 
003050     MOVE WS-FLD-1 TO RS-TIME-MS.
003060     MOVE WS-FLD-2 TO RS-PIEZO-CHAN(1).
003070     MOVE WS-FLD-3 TO RS-PIEZO-CHAN(2).
003080     MOVE WS-FLD-4 TO RS-PIEZO-CHAN(3).
003090     MOVE WS-FLD-5 TO RS-SOUND.
003100     MOVE WS-FLD-6 TO RS-LIGHT.
003110     MOVE WS-FLD-7 TO RS-TEMP-RAW.
003120     MOVE WS-FLD-8 TO RS-BUTTON.
003130 300-EXIT.
003140     EXIT.
003150 
003160*        CALL-BUTTON EDGE DETECTION - 0 = PRESSED, 1 = RELEASED.
003170 350-BUTTON-EDIT.
003180     MOVE "350-BUTTON-EDIT" TO PARA-NAME.
003190     IF RS-BUTTON-PRESSED AND WS-BUTTON-WAS = "1"
003200         MOVE RS-TIME-MS TO WS-PRESS-START-MS.
003210 
003220     IF RS-BUTTON-RELEASED AND WS-BUTTON-WAS = "0"
003230         PERFORM 360-BUTTON-RELEASED THRU 360-EXIT.
003240 
003250     MOVE RS-BUTTON-X TO WS-BUTTON-WAS.
003260 350-EXIT.
003270     EXIT.
003280 
003290*        03/30/92 MWT CR-0244 - LONG PRESS FORCES RECALIBRATION,  CR-0244
003300*        SHORT PRESS TOGGLES MONITORING ON/OFF.                   CR-0244
003310 360-BUTTON-RELEASED.
003320     MOVE "360-BUTTON-RELEASED" TO PARA-NAME.
003330     COMPUTE WS-HELD-MS = RS-TIME-MS - WS-PRESS-START-MS.
003340     IF WS-HELD-MS >= 2000
003350         PERFORM 362-RESET-TO-CALIBRATION THRU 362-EXIT
003360     ELSE
003370         IF WS-HELD-MS > 40
003380             PERFORM 364-TOGGLE-MONITORING THRU 364-EXIT.
003390 360-EXIT.
003400     EXIT.
003410 
003420 362-RESET-TO-CALIBRATION.
003430     MOVE "Y" TO CALIBRATING-SW.
003440     MOVE ZERO TO WS-CALIB-COUNT.
003450 362-EXIT.
003460     EXIT.
003470 
003480 364-TOGGLE-MONITORING.
003490     IF MONITORING-ON
003500         MOVE "N" TO MONITORING-SW
003510     ELSE
003520         MOVE "Y" TO MONITORING-SW.
003530 364-EXIT.
003540     EXIT.
003550 
003560*        WHILE CALIBRATING, A VALID SAMPLE ONLY FEEDS THE 30-DEEP
003570*        SCRATCH BUFFER - NO WINDOW ROLLING, NO OUTPUT RECORD.
003580 400-ACCUMULATE-CALIB-SAMPLE.
003590     MOVE "400-ACCUMULATE-CALIB-SAMPLE" TO PARA-NAME.
003600     ADD 1 TO WS-CALIB-COUNT.
003610     PERFORM 402-STORE-CALIB-SAMPLE THRU 402-EXIT
003620         VARYING WS-CHAN-SUB FROM 1 BY 1
003630         UNTIL WS-CHAN-SUB > 3.
003640     MOVE RS-SOUND TO SND-CALIB-BUFFER(WS-CALIB-COUNT).
003650     IF WS-CALIB-COUNT = 30
003660         PERFORM 420-FINALIZE-CALIBRATION THRU 420-EXIT.
003670 400-EXIT.
003680     EXIT.
003690 
003700 402-STORE-CALIB-SAMPLE.
003710     MOVE RS-PIEZO-CHAN(WS-CHAN-SUB)
003720         TO CH-CALIB-BUFFER(WS-CHAN-SUB, WS-CALIB-COUNT).
003730 402-EXIT.
003740     EXIT.
003750 
003760*        30TH CALIBRATION SAMPLE - DERIVE BASELINE AND NOISE
003770*        FLOOR FOR EACH CHANNEL, THEN OPEN THE WINDOW ANCHORS ON
003780*        THIS SAMPLE'S TIME-MS SO THE FIRST WINDOW STARTS CLEAN.
003790 420-FINALIZE-CALIBRATION.
003800     MOVE "420-FINALIZE-CALIBRATION" TO PARA-NAME.
003810     PERFORM 430-FINALIZE-CHANNEL-CALIB THRU 430-EXIT
003820         VARYING WS-CHAN-SUB FROM 1 BY 1
003830         UNTIL WS-CHAN-SUB > 3.
003840     PERFORM 440-FINALIZE-SOUND-CALIB THRU 440-EXIT.
003850     MOVE RS-TIME-MS TO WS-START-TIME-MS.
003860     MOVE RS-TIME-MS TO WS-RMS-ANCHOR.
003870     MOVE RS-TIME-MS TO WS-SECOND-ANCHOR.
003880     MOVE RS-TIME-MS TO WS-MINUTE-ANCHOR.
003890     MOVE "N" TO CALIBRATING-SW.
003900 420-EXIT.
003910     EXIT.
003920 
003930 430-FINALIZE-CHANNEL-CALIB.
003940     MOVE ZERO TO CH-CALIB-SUM(WS-CHAN-SUB).
003950     PERFORM 432-SUM-CALIB-BUFFER THRU 432-EXIT
003960         VARYING WS-CALIB-SUB FROM 1 BY 1
003970         UNTIL WS-CALIB-SUB > 30.
003980     COMPUTE CH-BASELINE(WS-CHAN-SUB) ROUNDED =
003990         CH-CALIB-SUM(WS-CHAN-SUB) / 30.
004000 
004010     MOVE ZERO TO WS-CALIB-SUMSQ.
004020     PERFORM 434-SUM-CALIB-AMPSQ THRU 434-EXIT
004030         VARYING WS-CALIB-SUB FROM 1 BY 1
004040         UNTIL WS-CALIB-SUB > 30.
004050     COMPUTE WS-CALIB-IDLE-IN ROUNDED = WS-CALIB-SUMSQ / 30.
004060     CALL "NWSQRT" USING WS-CALIB-IDLE-IN, WS-CALIB-IDLE-RMS.
004070 
004080     COMPUTE CH-NOISE-EMA(WS-CHAN-SUB) ROUNDED =
004090         WS-CALIB-IDLE-RMS * CH-NORM-GAIN(WS-CHAN-SUB).
004100 
004110     COMPUTE WS-THRESH-CANDIDATE ROUNDED =
004120         (CH-NOISE-EMA(WS-CHAN-SUB) + WS-VIB-MARGIN-ADD) *
004130          CH-REGION-MULT(WS-CHAN-SUB).
004140     IF WS-THRESH-CANDIDATE > CH-ABS-MOVE-THRESH(WS-CHAN-SUB)
004150         MOVE WS-THRESH-CANDIDATE TO CH-DYN-THRESHOLD(WS-CHAN-SUB)
004160     ELSE
004170         MOVE CH-ABS-MOVE-THRESH(WS-CHAN-SUB)
004180             TO CH-DYN-THRESHOLD(WS-CHAN-SUB).
004190 
004200     MOVE WS-CALIB-IDLE-RMS TO CH-PREV-RAW-RMS(WS-CHAN-SUB).
004210     MOVE ZERO TO CH-SMOOTHED-RMS(WS-CHAN-SUB).
004220     MOVE ZERO TO CH-ACCUM-SUMSQ(WS-CHAN-SUB).
004230     MOVE ZERO TO CH-ACCUM-COUNT(WS-CHAN-SUB).
004240     MOVE ZERO TO CH-EVENTS-SECOND(WS-CHAN-SUB).
004250     MOVE ZERO TO CH-EVENTS-MINUTE(WS-CHAN-SUB).
004260     MOVE ZERO TO CH-ACTIVITY-LEVEL(WS-CHAN-SUB).
004270     MOVE "N" TO CH-MOVING-SW(WS-CHAN-SUB).
004280 430-EXIT.
004290     EXIT.
004300 
004310 432-SUM-CALIB-BUFFER.
004320     ADD CH-CALIB-BUFFER(WS-CHAN-SUB, WS-CALIB-SUB)
004330         TO CH-CALIB-SUM(WS-CHAN-SUB).
004340 432-EXIT.
004350     EXIT.
004360 
004370 434-SUM-CALIB-AMPSQ.
004380     COMPUTE WS-CALIB-AMP ROUNDED =
004390         CH-CALIB-BUFFER(WS-CHAN-SUB, WS-CALIB-SUB) -
004400         CH-BASELINE(WS-CHAN-SUB).
004410     IF WS-CALIB-AMP < ZERO
004420         MOVE ZERO TO WS-CALIB-AMP.
004430     COMPUTE WS-CALIB-AMP ROUNDED = WS-CALIB-AMP * WS-GAIN-VIB.
004440     COMPUTE WS-CALIB-SUMSQ ROUNDED =
004450         WS-CALIB-SUMSQ + (WS-CALIB-AMP * WS-CALIB-AMP).
004460 434-EXIT.
004470     EXIT.
004480 
004490*        SOUND HAS NO BASELINE/GAIN OF ITS OWN - THE CALIBRATED
004500*        THRESHOLD IS KEPT FOR FIDELITY WITH THE BENCH NOTES BUT
004510*        IS NOT CONSULTED AGAIN DOWNSTREAM IN THIS RELEASE.
004520 440-FINALIZE-SOUND-CALIB.
004530     MOVE ZERO TO WS-CALIB-SUMSQ.
004540     PERFORM 442-SUM-SOUND-CALIB-SQ THRU 442-EXIT
004550         VARYING WS-CALIB-SUB FROM 1 BY 1
004560         UNTIL WS-CALIB-SUB > 30.
004570     COMPUTE WS-CALIB-IDLE-IN ROUNDED = WS-CALIB-SUMSQ / 30.
004580     CALL "NWSQRT" USING WS-CALIB-IDLE-IN, WS-CALIB-IDLE-RMS.
004590     COMPUTE SND-THRESHOLD ROUNDED = WS-CALIB-IDLE-RMS + 10.0.
004600 440-EXIT.
004610     EXIT.
004620 
004630 442-SUM-SOUND-CALIB-SQ.
004640     COMPUTE WS-CALIB-SUMSQ ROUNDED =
004650         WS-CALIB-SUMSQ +
004660         (SND-CALIB-BUFFER(WS-CALIB-SUB) *
004670          SND-CALIB-BUFFER(WS-CALIB-SUB)).
004680 442-EXIT.
004690     EXIT.
004700 
004710*        NORMAL-RUN ACCUMULATION - FEEDS THE CURRENT 250-MS
004720*        VIBRATION WINDOW AND THE CURRENT 1-SECOND SOUND/LIGHT/
004730*        TEMPERATURE ACCUMULATORS.
004740 460-ACCUMULATE.
004750     MOVE "460-ACCUMULATE" TO PARA-NAME.
004760     PERFORM 462-ACCUMULATE-ONE-CHANNEL THRU 462-EXIT
004770         VARYING WS-CHAN-SUB FROM 1 BY 1
004780         UNTIL WS-CHAN-SUB > 3.
004790     COMPUTE WS-SOUND-SQ ROUNDED = RS-SOUND * RS-SOUND.
004800     ADD WS-SOUND-SQ TO WS-SOUND-ACC-SUMSQ.
004810     ADD 1 TO WS-SOUND-ACC-COUNT.
004820     ADD RS-LIGHT TO WS-LIGHT-SUM.
004830     ADD 1 TO WS-LIGHT-COUNT.
004840     ADD RS-TEMP-RAW TO WS-TEMP-SUM.
004850     ADD 1 TO WS-TEMP-COUNT.
004860 460-EXIT.
004870     EXIT.
004880 
004890 462-ACCUMULATE-ONE-CHANNEL.
004900     COMPUTE WS-CALIB-AMP ROUNDED =
004910         RS-PIEZO-CHAN(WS-CHAN-SUB) - CH-BASELINE(WS-CHAN-SUB).
004920     IF WS-CALIB-AMP < ZERO
004930         MOVE ZERO TO WS-CALIB-AMP.
004940     COMPUTE WS-CALIB-AMP ROUNDED = WS-CALIB-AMP * WS-GAIN-VIB.
004950     COMPUTE CH-ACCUM-SUMSQ(WS-CHAN-SUB) ROUNDED =
004960         CH-ACCUM-SUMSQ(WS-CHAN-SUB) +
004970         (WS-CALIB-AMP * WS-CALIB-AMP).
004980     ADD 1 TO CH-ACCUM-COUNT(WS-CHAN-SUB).
004990 462-EXIT.
005000     EXIT.
005010 
005020*        250-MS RMS WINDOW - MAY ROLL MORE THAN ONCE IF THE FEED
005030*        SKIPPED AHEAD, SO THIS IS PERFORMED UNTIL CAUGHT UP.
005040 500-ROLL-RMS-WINDOWS.
005050     PERFORM 510-FINALIZE-RMS-WINDOW THRU 510-EXIT
005060         UNTIL (RS-TIME-MS - WS-RMS-ANCHOR) < 250.
005070 500-EXIT.
005080     EXIT.
005090 
005100 510-FINALIZE-RMS-WINDOW.
005110     ADD 250 TO WS-RMS-ANCHOR.
005120     PERFORM 520-FINALIZE-ONE-CHANNEL THRU 520-EXIT
005130         VARYING WS-CHAN-SUB FROM 1 BY 1
005140         UNTIL WS-CHAN-SUB > 3.
005150 510-EXIT.
005160     EXIT.
005170 
005180*        06/02/89 DPK CR-0115, 09/06/89 DPK CR-0119 - SPIKE       CR-0115
005190*        SUPPRESSION AND HYSTERESIS ADDED AFTER FIELD COMPLAINTS  CR-0115
005200*        OF CHATTERING MOVEMENT EVENTS ON THE LEG CHANNEL.        CR-0115
005210 520-FINALIZE-ONE-CHANNEL.
005220     MOVE "520-FINALIZE-ONE-CHANNEL" TO PARA-NAME.
005230 
005240*        STEP 1 - RAW RMS OF THE WINDOW JUST CLOSED.
005250     IF CH-ACCUM-COUNT(WS-CHAN-SUB) = ZERO
005260         MOVE ZERO TO WS-RAW-RMS
005270     ELSE
005280         COMPUTE WS-RMS-IN ROUNDED =
005290             CH-ACCUM-SUMSQ(WS-CHAN-SUB) /
005300             CH-ACCUM-COUNT(WS-CHAN-SUB)
005310         CALL "NWSQRT" USING WS-RMS-IN, WS-RAW-RMS.
005320 
005330*        STEP 2 - SPIKE SUPPRESSION AGAINST THE PRIOR RAW RMS.
005340     IF CH-PREV-RAW-RMS(WS-CHAN-SUB) > ZERO
005350         COMPUTE WS-SPIKE-LIMIT ROUNDED =
005360             WS-SPIKE-FACTOR * CH-PREV-RAW-RMS(WS-CHAN-SUB)
005370         IF WS-RAW-RMS > WS-SPIKE-LIMIT
005380             MOVE CH-PREV-RAW-RMS(WS-CHAN-SUB) TO WS-RAW-RMS.
005390 
005400*        STEP 3 - NORMALIZE BY THE CHANNEL'S GAIN FACTOR.
005410     COMPUTE WS-NORM-RMS ROUNDED =
005420         WS-RAW-RMS * CH-NORM-GAIN(WS-CHAN-SUB).
005430 
005440*        STEP 4 - EXPONENTIAL SMOOTHING OF THE NORMALIZED RMS.
005450     IF CH-SMOOTHED-RMS(WS-CHAN-SUB) = ZERO
005460         MOVE WS-NORM-RMS TO CH-SMOOTHED-RMS(WS-CHAN-SUB)
005470     ELSE
005480         COMPUTE CH-SMOOTHED-RMS(WS-CHAN-SUB) ROUNDED =
005490             (WS-FILTER-ALPHA * WS-NORM-RMS) +
005500             ((1 - WS-FILTER-ALPHA) *
005510              CH-SMOOTHED-RMS(WS-CHAN-SUB)).
005520 
005530*        STEP 5 - DYNAMIC THRESHOLD BEFORE THE EDGE TEST.
005540     COMPUTE WS-THRESH-CANDIDATE ROUNDED =
005550         (CH-NOISE-EMA(WS-CHAN-SUB) + WS-VIB-MARGIN-ADD) *
005560          CH-REGION-MULT(WS-CHAN-SUB).
005570     IF WS-THRESH-CANDIDATE > CH-ABS-MOVE-THRESH(WS-CHAN-SUB)
005580         MOVE WS-THRESH-CANDIDATE TO WS-DYN-THRESH-NOW
005590     ELSE
005600         MOVE CH-ABS-MOVE-THRESH(WS-CHAN-SUB)
005610             TO WS-DYN-THRESH-NOW.
005620 
005630*        STEP 6 - RISING/FALLING EDGE WITH A HYSTERESIS BAND.
005640     COMPUTE WS-EDGE-HIGH = WS-DYN-THRESH-NOW + WS-HYST-ADD.
005650     COMPUTE WS-EDGE-LOW  = WS-DYN-THRESH-NOW - WS-HYST-ADD.
005660     MOVE "N" TO WS-RISING-EDGE-SW.
005670     MOVE "N" TO WS-FALLING-EDGE-SW.
005680     IF CH-NOT-MOVING(WS-CHAN-SUB) AND
005690        CH-SMOOTHED-RMS(WS-CHAN-SUB) > WS-EDGE-HIGH
005700         MOVE "Y" TO WS-RISING-EDGE-SW.
005710     IF CH-IS-MOVING(WS-CHAN-SUB) AND
005720        CH-SMOOTHED-RMS(WS-CHAN-SUB) < WS-EDGE-LOW
005730         MOVE "Y" TO WS-FALLING-EDGE-SW.
005740 
005750*        STEP 7 - NOISE FLOOR ONLY DRIFTS WHILE NOT MOVING.
005760     IF CH-NOT-MOVING(WS-CHAN-SUB)
005770         COMPUTE CH-NOISE-EMA(WS-CHAN-SUB) ROUNDED =
005780             (0.95 * CH-NOISE-EMA(WS-CHAN-SUB)) +
005790             (WS-NOISE-ALPHA * CH-SMOOTHED-RMS(WS-CHAN-SUB)).
005800 
005810*        STEP 8 - RECOMPUTE AND STORE THE DYNAMIC THRESHOLD.
005820     COMPUTE WS-THRESH-CANDIDATE ROUNDED =
005830         (CH-NOISE-EMA(WS-CHAN-SUB) + WS-VIB-MARGIN-ADD) *
005840          CH-REGION-MULT(WS-CHAN-SUB).
005850     IF WS-THRESH-CANDIDATE > CH-ABS-MOVE-THRESH(WS-CHAN-SUB)
005860         MOVE WS-THRESH-CANDIDATE TO CH-DYN-THRESHOLD(WS-CHAN-SUB)
005870     ELSE
005880         MOVE CH-ABS-MOVE-THRESH(WS-CHAN-SUB)
005890             TO CH-DYN-THRESHOLD(WS-CHAN-SUB).
005900 
005910*        STEP 9 - APPLY THE EDGE TO THE MOVING SWITCH AND THE
005920*        PER-SECOND EVENT COUNTER.
005930     IF WS-RISING-EDGE-SW = "Y"
005940         MOVE "Y" TO CH-MOVING-SW(WS-CHAN-SUB)
005950         IF MONITORING-ON
005960             ADD 1 TO CH-EVENTS-SECOND(WS-CHAN-SUB).
005970     IF WS-FALLING-EDGE-SW = "Y"
005980         MOVE "N" TO CH-MOVING-SW(WS-CHAN-SUB).
005990 
006000*        STEP 10 - ACTIVITY CLASSIFICATION FROM THE RATIO OF
006010*        SMOOTHED RMS TO THE NOISE FLOOR.
006020     IF CH-NOISE-EMA(WS-CHAN-SUB) > 0.1
006030         MOVE CH-NOISE-EMA(WS-CHAN-SUB) TO WS-RATIO-DIVISOR
006040     ELSE
006050         MOVE 0.1 TO WS-RATIO-DIVISOR.
006060     COMPUTE WS-ACTIVITY-RATIO ROUNDED =
006070         CH-SMOOTHED-RMS(WS-CHAN-SUB) / WS-RATIO-DIVISOR.
006080     IF WS-ACTIVITY-RATIO >= 2.5
006090         MOVE 2 TO CH-ACTIVITY-LEVEL(WS-CHAN-SUB)
006100     ELSE
006110         IF WS-ACTIVITY-RATIO >= 1.5
006120             MOVE 1 TO CH-ACTIVITY-LEVEL(WS-CHAN-SUB)
006130         ELSE
006140             MOVE 0 TO CH-ACTIVITY-LEVEL(WS-CHAN-SUB).
006150 
006160*        STEP 11 - WINDOW IS CLOSED, RESET ITS ACCUMULATOR.
006170     MOVE WS-RAW-RMS TO CH-PREV-RAW-RMS(WS-CHAN-SUB).
006180     MOVE ZERO TO CH-ACCUM-SUMSQ(WS-CHAN-SUB).
006190     MOVE ZERO TO CH-ACCUM-COUNT(WS-CHAN-SUB).
006200 520-EXIT.
006210     EXIT.
006220 
006230*        1-SECOND WINDOW - EACH ROLL EMITS ONE PROCESSED-SAMPLE
006240*        RECORD AFTER FIRST ROLLING THE 1-MINUTE WINDOW.
006250 600-ROLL-SECOND-WINDOW.
006260     PERFORM 610-SECOND-WINDOW-STEP THRU 610-EXIT
006270         UNTIL (RS-TIME-MS - WS-SECOND-ANCHOR) < 1000.
006280 600-EXIT.
006290     EXIT.
006300 
006310 610-SECOND-WINDOW-STEP.
006320     ADD 1000 TO WS-SECOND-ANCHOR.
006330     PERFORM 700-ROLL-MINUTE-WINDOW THRU 700-EXIT.
006340     PERFORM 650-BUILD-PROCESSED-SAMPLE THRU 650-EXIT.
006350     PERFORM 690-WRITE-PROCSMPL THRU 690-EXIT.
006360 610-EXIT.
006370     EXIT.
006380 
006390*        BUILD ONE PROCESSED-SAMPLE RECORD FOR THE SECOND JUST
006400*        CLOSED.
006410 650-BUILD-PROCESSED-SAMPLE.
006420     MOVE "650-BUILD-PROCESSED-SAMPLE" TO PARA-NAME.
006430 
006440*        STEP 1 - LIGHT / TEMP ADC / SOUND RMS AVERAGES.
006450     IF WS-LIGHT-COUNT = ZERO
006460         MOVE ZERO TO PS-LIGHT-AVG
006470     ELSE
006480         DIVIDE WS-LIGHT-SUM BY WS-LIGHT-COUNT
006490             GIVING PS-LIGHT-AVG.
006500 
006510     IF WS-TEMP-COUNT = ZERO
006520         MOVE ZERO TO WS-TEMP-ADC-AVG
006530     ELSE
006540         COMPUTE WS-TEMP-ADC-AVG ROUNDED =
006550             WS-TEMP-SUM / WS-TEMP-COUNT.
006560 
006570     IF WS-SOUND-ACC-COUNT = ZERO
006580         MOVE ZERO TO PS-SOUND-RMS
006590     ELSE
006600         COMPUTE WS-RMS-IN ROUNDED =
006610             WS-SOUND-ACC-SUMSQ / WS-SOUND-ACC-COUNT
006620         CALL "NWSQRT" USING WS-RMS-IN, PS-SOUND-RMS.
006630 
006640     MOVE ZERO TO WS-LIGHT-SUM.
006650     MOVE ZERO TO WS-LIGHT-COUNT.
006660     MOVE ZERO TO WS-TEMP-SUM.
006670     MOVE ZERO TO WS-TEMP-COUNT.
006680     MOVE ZERO TO WS-SOUND-ACC-SUMSQ.
006690     MOVE ZERO TO WS-SOUND-ACC-COUNT.
006700 
006710*        STEP 2 - ROLL EVENTS-THIS-SECOND INTO EVENTS-THIS-MINUTE
006720*        AND CAPTURE BOTH COUNTS FOR THE OUTPUT RECORD.
006730     IF MONITORING-ON
006740         PERFORM 655-ROLL-CHANNEL-INTO-MINUTE THRU 655-EXIT
006750             VARYING WS-CHAN-SUB FROM 1 BY 1
006760             UNTIL WS-CHAN-SUB > 3.
006770     MOVE CH-EVENTS-SECOND(1) TO PS-SECEV-HEAD.
006780     MOVE CH-EVENTS-SECOND(2) TO PS-SECEV-BODY.
006790     MOVE CH-EVENTS-SECOND(3) TO PS-SECEV-LEG.
006800     MOVE CH-EVENTS-MINUTE(1) TO PS-MINEV-HEAD.
006810     MOVE CH-EVENTS-MINUTE(2) TO PS-MINEV-BODY.
006820     MOVE CH-EVENTS-MINUTE(3) TO PS-MINEV-LEG.
006830 
006840*        STEP 3 - TOTAL MINUTE EVENTS ACROSS ALL THREE REGIONS.
006850     COMPUTE PS-TOTAL-EVENTS-MIN =
006860         PS-MINEV-HEAD + PS-MINEV-BODY + PS-MINEV-LEG.
006870 
006880*        STEP 5 - EVENTS-THIS-SECOND ARE SPENT, CLEAR THEM.
006890     MOVE ZERO TO CH-EVENTS-SECOND(1).
006900     MOVE ZERO TO CH-EVENTS-SECOND(2).
006910     MOVE ZERO TO CH-EVENTS-SECOND(3).
006920 
006930*        STEP 6 - ELAPSED TIME SINCE PIPELINE START.
006940     COMPUTE PS-TIME-S ROUNDED =
006950         (RS-TIME-MS - WS-START-TIME-MS) / 1000.
006960 
006970*        STEP 7 - TEMPERATURE CONVERSION.
006980     PERFORM 660-CONVERT-TEMPERATURE THRU 660-EXIT.
006990 
007000*        STEP 4 - COMPOSITE SLEEP SCORE.
007010     PERFORM 680-COMPUTE-SLEEP-SCORE THRU 680-EXIT.
007020 
007030*        STEP 8 - ACTIVITY / STATUS COPY-OUT.
007040     PERFORM 670-DERIVE-STATUS THRU 670-EXIT.
007050 
007060     MOVE CH-SMOOTHED-RMS(1) TO PS-RMS-HEAD.
007070     MOVE CH-SMOOTHED-RMS(2) TO PS-RMS-BODY.
007080     MOVE CH-SMOOTHED-RMS(3) TO PS-RMS-LEG.
007090     MOVE CH-MOVING-SW(1) TO WS-MOV-CHAR.
007100     IF WS-MOV-CHAR = "Y"
007110         MOVE 1 TO PS-MOV-HEAD
007120     ELSE
007130         MOVE 0 TO PS-MOV-HEAD.
007140     MOVE CH-MOVING-SW(2) TO WS-MOV-CHAR.
007150     IF WS-MOV-CHAR = "Y"
007160         MOVE 1 TO PS-MOV-BODY
007170     ELSE
007180         MOVE 0 TO PS-MOV-BODY.
007190     MOVE CH-MOVING-SW(3) TO WS-MOV-CHAR.
007200     IF WS-MOV-CHAR = "Y"
007210         MOVE 1 TO PS-MOV-LEG
007220     ELSE
007230         MOVE 0 TO PS-MOV-LEG.
007240     IF MONITORING-ON
007250         MOVE 1 TO PS-MONITORING
007260     ELSE
007270         MOVE 0 TO PS-MONITORING.
007280 650-EXIT.
007290     EXIT.
007300 
007310 655-ROLL-CHANNEL-INTO-MINUTE.
007320     ADD CH-EVENTS-SECOND(WS-CHAN-SUB)
007330         TO CH-EVENTS-MINUTE(WS-CHAN-SUB).
007340 655-EXIT.
007350     EXIT.
007360 
007370*        07/19/94 RHL CR-0502 - VOLTAGE FORMULA CORRECTED, WAS    CR-0502
007380*        SUBTRACTING THE OFFSET BEFORE SCALING TO VOLTS.          CR-0502
007390 660-CONVERT-TEMPERATURE.
007400     MOVE "660-CONVERT-TEMPERATURE" TO PARA-NAME.
007410     COMPUTE WS-TEMP-VOLTS ROUNDED =
007420         (WS-TEMP-ADC-AVG * WS-VREF) / WS-ADC-MAX.
007430     COMPUTE PS-TEMP-C ROUNDED =
007440         (WS-TEMP-VOLTS - 0.5) * 100.0.
007450 660-EXIT.
007460     EXIT.
007470 
007480 670-DERIVE-STATUS.
007490     MOVE "670-DERIVE-STATUS" TO PARA-NAME.
007500     MOVE CH-ACTIVITY-LEVEL(1) TO PS-ACTIVITY-HEAD.
007510     MOVE CH-ACTIVITY-LEVEL(2) TO PS-ACTIVITY-BODY.
007520     MOVE CH-ACTIVITY-LEVEL(3) TO PS-ACTIVITY-LEG.
007530     MOVE CH-ACTIVITY-LEVEL(1) TO WS-STATUS-MAX.
007540     IF CH-ACTIVITY-LEVEL(2) > WS-STATUS-MAX
007550         MOVE CH-ACTIVITY-LEVEL(2) TO WS-STATUS-MAX.
007560     IF CH-ACTIVITY-LEVEL(3) > WS-STATUS-MAX
007570         MOVE CH-ACTIVITY-LEVEL(3) TO WS-STATUS-MAX.
007580     MOVE WS-STATUS-MAX TO PS-STATUS-LEVEL.
007590     IF PS-STATUS-IDLE
007600         MOVE "Idle" TO PS-STATUS-LABEL
007610     ELSE
007620         IF PS-STATUS-SLIGHT
007630             MOVE "Slight movement" TO PS-STATUS-LABEL
007640         ELSE
007650             MOVE "Needs attention" TO PS-STATUS-LABEL.
007660 670-EXIT.
007670     EXIT.
007680 
007690*        05/24/99 RHL CR-0890 - SCORE FLOORED AT ZERO, WAS        CR-0890
007700*        PRINTING NEGATIVE ON A BAD NIGHT WITH HEAVY LEG MOTION.  CR-0890
007710 680-COMPUTE-SLEEP-SCORE.
007720     MOVE "680-COMPUTE-SLEEP-SCORE" TO PARA-NAME.
007730     MOVE 100.0 TO WS-SCORE-WORK.
007740 
007750     COMPUTE WS-SCORE-WORK ROUNDED =
007760         WS-SCORE-WORK - (PS-TOTAL-EVENTS-MIN * 3.0).
007770 
007780     COMPUTE WS-WEIGHTED-RMS ROUNDED =
007790         (CH-SMOOTHED-RMS(1) * 2.0) +
007800         (CH-SMOOTHED-RMS(2) * 1.5) +
007810         (CH-SMOOTHED-RMS(3) * 1.0).
007820     IF WS-WEIGHTED-RMS > 2.0
007830         COMPUTE WS-SCORE-WORK ROUNDED =
007840             WS-SCORE-WORK - ((WS-WEIGHTED-RMS - 2.0) * 5.0).
007850 
007860     PERFORM 685-SCORE-CHANNEL-PENALTY THRU 685-EXIT
007870         VARYING WS-CHAN-SUB FROM 1 BY 1
007880         UNTIL WS-CHAN-SUB > 3.
007890 
007900     IF PS-SOUND-RMS > 150
007910         COMPUTE WS-SCORE-WORK ROUNDED =
007920             WS-SCORE-WORK - ((PS-SOUND-RMS - 150) * 0.05).
007930 
007940     IF WS-SCORE-WORK < ZERO
007950         MOVE ZERO TO WS-SCORE-WORK.
007960     IF WS-SCORE-WORK > 100
007970         MOVE 100.0 TO WS-SCORE-WORK.
007980 
007990     MOVE WS-SCORE-WORK TO PS-SLEEP-SCORE.
008000 680-EXIT.
008010     EXIT.
008020 
008030 685-SCORE-CHANNEL-PENALTY.
008040     IF CH-ACTIVITY-LEVEL(WS-CHAN-SUB) = 2
008050         COMPUTE WS-SCORE-WORK ROUNDED = WS-SCORE-WORK - 8.0
008060     ELSE
008070         IF CH-ACTIVITY-LEVEL(WS-CHAN-SUB) = 1
008080             COMPUTE WS-SCORE-WORK ROUNDED = WS-SCORE-WORK - 3.0.
008090 685-EXIT.
008100     EXIT.
008110 
008120 690-WRITE-PROCSMPL.
008130     MOVE "690-WRITE-PROCSMPL" TO PARA-NAME.
008140     WRITE PROCSMPL-REC FROM NW-PROC-SAMPLE.
008150     ADD 1 TO RECORDS-WRITTEN.
008160 690-EXIT.
008170     EXIT.
008180 
008190*        1-MINUTE WINDOW - ZEROES EACH CHANNEL'S MINUTE EVENT
008200*        COUNTER AS SOON AS THE MINUTE TURNS OVER.
008210 700-ROLL-MINUTE-WINDOW.
008220     PERFORM 710-MINUTE-WINDOW-STEP THRU 710-EXIT
008230         UNTIL (RS-TIME-MS - WS-MINUTE-ANCHOR) < 60000.
008240 700-EXIT.
008250     EXIT.
008260 
008270 710-MINUTE-WINDOW-STEP.
008280     ADD 60000 TO WS-MINUTE-ANCHOR.
008290     MOVE ZERO TO CH-EVENTS-MINUTE(1).
008300     MOVE ZERO TO CH-EVENTS-MINUTE(2).
008310     MOVE ZERO TO CH-EVENTS-MINUTE(3).
008320 710-EXIT.
008330     EXIT.
008340 
008350 800-OPEN-FILES.
008360     MOVE "800-OPEN-FILES" TO PARA-NAME.
008370     OPEN INPUT  RAWSMPL.
008380     OPEN OUTPUT PROCSMPL.
008390     OPEN OUTPUT SYSOUT.
008400 800-EXIT.
008410     EXIT.
008420 
008430 850-CLOSE-FILES.
008440     MOVE "850-CLOSE-FILES" TO PARA-NAME.
008450     CLOSE RAWSMPL.
008460     CLOSE PROCSMPL.
008470     CLOSE SYSOUT.
008480 850-EXIT.
008490     EXIT.
008500 
008510 900-READ-RAWSMPL.
008520     MOVE "900-READ-RAWSMPL" TO PARA-NAME.
008530     READ RAWSMPL INTO WS-INPUT-LINE
008540         AT END
008550             MOVE "N" TO MORE-DATA-SW
008560             GO TO 900-EXIT
008570     END-READ.
008580     IF FIRST-LINE-SW = "Y"
008590         MOVE "N" TO FIRST-LINE-SW
008600         IF WS-INPUT-LINE(1:7) = "time_ms"
008610             GO TO 900-READ-RAWSMPL.
008620     ADD 1 TO RECORDS-READ.
008630 900-EXIT.
008640     EXIT.
008650 
008660 999-CLEANUP.
008670     MOVE "999-CLEANUP" TO PARA-NAME.
008680     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008690     DISPLAY "** RAW SAMPLES READ       ** " RECORDS-READ.
008700     DISPLAY "** RAW SAMPLES ACCEPTED   ** " RECORDS-ACCEPTED.
008710     DISPLAY "** RAW SAMPLES REJECTED   ** " RECORDS-REJECTED.
008720     DISPLAY "** PROCESSED RECS WRITTEN ** " RECORDS-WRITTEN.
008730     DISPLAY "******** NORMAL END OF JOB NWINGEST ********".
008740 999-EXIT.
008750     EXIT.
008760 
008770 1000-ABEND-RTN.
008780     WRITE SYSOUT-REC FROM NW-ABEND-REC.
008790     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008800     DISPLAY "*** ABNORMAL END OF JOB-NWINGEST ***" UPON CONSOLE.
008810     DIVIDE ZERO-VAL INTO ONE-VAL.
