000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  NWRAND.
000130 AUTHOR. D. P. KOVACH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 05/02/89.
000160 DATE-COMPILED. 05/02/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180 
000190******************************************************************
000200*REMARKS.
000210*
000220*          SEEDED PSEUDO-RANDOM NUMBER GENERATOR, CALLED BY THE
000230*          DEMO SAMPLE GENERATOR (NWGEN) TO PICK SCENARIOS AND
000240*          SCENARIO DURATIONS AND TO DECIDE WHEN A SPIKE IS
000250*          ADDED TO A SENSOR READING.  PARK-MILLER MINIMAL
000260*          STANDARD GENERATOR (MULTIPLIER 16807, MODULUS
000270*          2**31-1) SO THE SAME SEED ALWAYS WALKS THE SAME
000280*          SEQUENCE - NEEDED SO A DEMO RUN CAN BE REPRODUCED
000290*          FOR THE LAB WHEN A TEST CASE HAS TO BE RE-RUN.
000300*
000310*          THIS PROGRAM KEEPS ITS SEED IN WORKING-STORAGE AND
000320*          IS NOT REENTRANT - THE CALLING PROGRAM MUST RESEED
000330*          IT ONCE (RND-SEED-INIT = "Y") BEFORE THE FIRST DRAW
000340*          AND MUST NOT CALL IT FROM MORE THAN ONE TASK.
000350*
000360******************************************************************
000370*
000380* CHANGE LOG
000390* ----------------------------------------------------------------
000400* DATE      BY    CR#      DESCRIPTION
000410* --------  ----  -------  --------------------------------------
000420* 05/02/89  DPK   CR-0118  ORIGINAL VERSION FOR SLEEP LAB DEMO    CR-0118
000430*                          GENERATOR                              CR-0118
000440* 09/06/89  DPK   CR-0119  FIXED NEGATIVE REMAINDER FROM DIVIDE   CR-0119
000450*                          WHEN SEED OVERFLOWED THE MODULUS       CR-0119
000460* 03/30/92  MWT   CR-0244  ADDED RND-SEED-INIT SWITCH SO A RUN    CR-0244
000470*                          CAN BE RESEEDED FOR A REPEAT TEST      CR-0244
000480* 01/08/99  RHL   CR-0887  Y2K REVIEW - NO DATE FIELDS IN THIS    CR-0887
000490*                          PROGRAM, NO CHANGES REQUIRED           CR-0887
000500* 03/22/00  CAS   CR-0915  RECOMPILED UNDER NEW COBOL COMPILER    CR-0915
000510*                          RELEASE, NO SOURCE CHANGES             CR-0915
000520******************************************************************
000530 
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-390.
000570 OBJECT-COMPUTER. IBM-390.
000580 INPUT-OUTPUT SECTION.
000590 
000600 DATA DIVISION.
000610 FILE SECTION.
000620 
000630 WORKING-STORAGE SECTION.
000640 01  RND-WORK-FIELDS.
000650     05  WS-SEED              PIC S9(10)     COMP-3
000660                               VALUE 123456789.
000670*        ALPHA VIEW OF THE SEED FOR UNDECODED DUMP DISPLAY.
000680     05  WS-SEED-X  REDEFINES WS-SEED         PIC X(6).
000690     05  WS-PRODUCT           PIC S9(18)     COMP-3.
000700     05  WS-PRODUCT-X  REDEFINES WS-PRODUCT   PIC X(10).
000710     05  WS-QUOTIENT          PIC S9(18)     COMP-3.
000720     05  WS-MODULUS           PIC S9(10)     COMP-3
000730                               VALUE 2147483647.
000740     05  WS-MULTIPLIER        PIC S9(5)      COMP-3
000750                               VALUE 16807.
000760     05  WS-RANGE-SIZE        PIC S9(9)      COMP.
000770*        ALPHA VIEW OF THE RANGE SIZE, SAME REASON AS ABOVE.
000780     05  WS-RANGE-SIZE-X  REDEFINES WS-RANGE-SIZE
000790                                    PIC X(4).
000800     05  WS-RANGE-QUOT        PIC S9(9)      COMP.
000810     05  WS-RANGE-REM         PIC S9(9)      COMP.
000815     05  FILLER               PIC X(4).
000820
000830 LINKAGE SECTION.
000840 01  RND-SEED-INIT            PIC X(1).
000850 01  RND-SEED-VALUE           PIC 9(9)       COMP.
000860 01  RND-LOW                  PIC S9(5)      COMP.
000870 01  RND-HIGH                 PIC S9(5)      COMP.
000880 01  RND-RESULT               PIC S9(5)      COMP.
000890 
000900 PROCEDURE DIVISION USING RND-SEED-INIT, RND-SEED-VALUE,
000910                           RND-LOW, RND-HIGH, RND-RESULT.
000920 000-RAND-MAIN.
000930     IF RND-SEED-INIT = "Y"
000940         MOVE RND-SEED-VALUE TO WS-SEED
000950         MOVE ZERO TO RND-RESULT
000960         GOBACK.
000970 
000980     COMPUTE WS-PRODUCT = WS-SEED * WS-MULTIPLIER.
000990     DIVIDE WS-PRODUCT BY WS-MODULUS
001000         GIVING WS-QUOTIENT REMAINDER WS-SEED.
001010     IF WS-SEED < ZERO
001020         COMPUTE WS-SEED = WS-SEED + WS-MODULUS.
001030 
001040     COMPUTE WS-RANGE-SIZE = RND-HIGH - RND-LOW + 1.
001050     DIVIDE WS-SEED BY WS-RANGE-SIZE
001060         GIVING WS-RANGE-QUOT REMAINDER WS-RANGE-REM.
001070     COMPUTE RND-RESULT = RND-LOW + WS-RANGE-REM.
001080     GOBACK.
