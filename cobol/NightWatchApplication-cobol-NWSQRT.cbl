000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  NWSQRT.
000130 AUTHOR. D. P. KOVACH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 04/20/89.
000160 DATE-COMPILED. 04/20/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180 
000190******************************************************************
000200*REMARKS.
000210*
000220*          FIXED-POINT SQUARE ROOT, CALLED FROM THE SLEEP
000230*          PIPELINE (NWINGEST) WHEREVER AN RMS VALUE HAS TO BE
000240*          DERIVED FROM A SUM OF SQUARES.  THE SHOP'S COBOL
000250*          SUBSET DOES NOT CARRY FUNCTION SQRT SO THE OLD
000260*          NEWTON-RAPHSON HALVING METHOD IS USED, THE SAME WAY
000270*          IT WAS DONE FOR THE ACTUARIAL ROUNDING ROUTINES.
000280*
000290******************************************************************
000300*
000310* CHANGE LOG
000320* ----------------------------------------------------------------
000330* DATE      BY    CR#      DESCRIPTION
000340* --------  ----  -------  --------------------------------------
000350* 04/20/89  DPK   CR-0112  ORIGINAL VERSION FOR SLEEP LAB PILOT   CR-0112
000360* 09/06/89  DPK   CR-0119  TIGHTENED CONVERGENCE TEST, WAS        CR-0119
000370*                          LOOPING ONE EXTRA PASS ON SMALL INPUT  CR-0119
000380* 02/14/90  DPK   CR-0144  GUARD AGAINST ZERO INPUT RETURNING     CR-0144
000390*                          NON-ZERO DUE TO INITIAL GUESS          CR-0144
000400* 11/02/91  MWT   CR-0231  RAISED ITERATION LIMIT FROM 10 TO 15   CR-0231
000410*                          FOR LARGE SUM-OF-SQUARES ON LEG CHAN   CR-0231
000420* 01/08/99  RHL   CR-0887  Y2K REVIEW - NO DATE FIELDS IN THIS    CR-0887
000430*                          PROGRAM, NO CHANGES REQUIRED           CR-0887
000440* 03/22/00  CAS   CR-0915  RECOMPILED UNDER NEW COBOL COMPILER    CR-0915
000450*                          RELEASE, NO SOURCE CHANGES             CR-0915
000460******************************************************************
000470 
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SOURCE-COMPUTER. IBM-390.
000510 OBJECT-COMPUTER. IBM-390.
000520 INPUT-OUTPUT SECTION.
000530 
000540 DATA DIVISION.
000550 FILE SECTION.
000560 
000570 WORKING-STORAGE SECTION.
000580 01  SQRT-WORK-FIELDS.
000590     05  SQ-GUESS             PIC S9(9)V9(4) COMP-3.
000600     05  SQ-NEXT-GUESS        PIC S9(9)V9(4) COMP-3.
000610     05  SQ-QUOTIENT          PIC S9(9)V9(4) COMP-3.
000620     05  SQ-DIFF              PIC S9(9)V9(4) COMP-3.
000630*        ALPHA VIEW OF THE CONVERGENCE DIFFERENCE, KEPT SO IT
000640*        CAN BE DISPLAYED UNDECODED IN A DUMP WITHOUT UNPACKING.
000650     05  SQ-DIFF-X  REDEFINES SQ-DIFF        PIC X(7).
000660*        BINARY VIEW OF THE ITERATION COUNTER - A HOLDOVER FROM
000670*        WHEN THE LOOP LIMIT WAS CHECKED BY AN ASSEMBLER EXIT.
000680     05  SQ-PASS-CT           PIC 9(2)       COMP.
000690     05  SQ-PASS-CT-X  REDEFINES SQ-PASS-CT  PIC X(2).
000700     05  SQ-MAX-PASSES        PIC 9(2)       COMP VALUE 15.
000705     05  FILLER               PIC X(4).
000710 01  SQ-TOLERANCE             PIC S9(9)V9(4) COMP-3 VALUE 0.0001.
000720*        DUAL VIEW OF THE TOLERANCE CONSTANT, KEPT SO THE VALUE
000730*        CAN BE DISPLAYED UNDECODED IN A DUMP.
000740 01  SQ-TOLERANCE-X  REDEFINES SQ-TOLERANCE
000750                                  PIC X(7).
000760 
000770 LINKAGE SECTION.
000780 01  SQ-IN-VALUE              PIC S9(9)V9(4) COMP-3.
000790 01  SQ-OUT-VALUE             PIC S9(9)V9(4) COMP-3.
000800 
000810 PROCEDURE DIVISION USING SQ-IN-VALUE, SQ-OUT-VALUE.
000820 000-SQRT-MAIN.
000830     IF SQ-IN-VALUE NOT GREATER THAN ZERO
000840         MOVE ZERO TO SQ-OUT-VALUE
000850         GOBACK.
000860 
000870     IF SQ-IN-VALUE < 1
000880         MOVE 1 TO SQ-GUESS
000890     ELSE
000900         COMPUTE SQ-GUESS ROUNDED = SQ-IN-VALUE / 2.
000910 
000920     MOVE ZERO TO SQ-PASS-CT.
000930     PERFORM 100-NEWTON-STEP THRU 100-EXIT
000940         VARYING SQ-PASS-CT FROM 1 BY 1
000950         UNTIL SQ-PASS-CT > SQ-MAX-PASSES.
000960 
000970     MOVE SQ-GUESS TO SQ-OUT-VALUE.
000980     GOBACK.
000990 
001000 100-NEWTON-STEP.
001010     COMPUTE SQ-QUOTIENT ROUNDED = SQ-IN-VALUE / SQ-GUESS.
001020     COMPUTE SQ-NEXT-GUESS ROUNDED =
001030             (SQ-GUESS + SQ-QUOTIENT) / 2.
001040     COMPUTE SQ-DIFF = SQ-GUESS - SQ-NEXT-GUESS.
001050     IF SQ-DIFF < ZERO
001060         COMPUTE SQ-DIFF = ZERO - SQ-DIFF.
001070     MOVE SQ-NEXT-GUESS TO SQ-GUESS.
001080     IF SQ-DIFF < SQ-TOLERANCE
001090         MOVE SQ-MAX-PASSES TO SQ-PASS-CT.
001100 100-EXIT.
001110     EXIT.
