000100 IDENTIFICATION DIVISION.
000110******************************************************************
000120 PROGRAM-ID.  NWGEN.
000130 AUTHOR. D. P. KOVACH.
000140 INSTALLATION. COBOL DEVELOPMENT CENTER.
000150 DATE-WRITTEN. 05/02/89.
000160 DATE-COMPILED. 05/02/89.
000170 SECURITY. NON-CONFIDENTIAL.
000180 
000190******************************************************************
000200*REMARKS.
000210*
000220*          SCENARIO-DRIVEN DEMO SAMPLE GENERATOR FOR THE SLEEP
000230*          LAB.  WRITES A RAW-SAMPLE TAPE IN THE SAME 8-FIELD
000240*          COMMA FORMAT NWINGEST READS, SO A DEMO OR A REGRESSION
000250*          TEST CAN BE RUN WITHOUT WAITING ON A LIVE OVERNIGHT
000260*          FEED.  THE RUN WALKS THROUGH FOUR SCENARIOS - CALM,
000270*          SLIGHT, RESTLESS, MOVEMENT - EACH HELD FOR A RANDOM
000280*          NUMBER OF TICKS, PICKED AND HELD BY THE SAME SEEDED
000290*          GENERATOR (NWRAND) SO THE TAPE CAN BE REPRODUCED
000300*          EXACTLY WHEN A LAB TEST CASE HAS TO BE RE-RUN.
000310*
000320*          CHANGE WS-TOTAL-TICKS AND RECOMPILE FOR A LONGER OR
000330*          SHORTER DEMO TAPE - THERE IS NO PARM CARD FOR THIS
000340*          JOB STEP.
000350*
000360******************************************************************
000370*
000380* CHANGE LOG
000390* ----------------------------------------------------------------
000400* DATE      BY    CR#      DESCRIPTION
000410* --------  ----  -------  --------------------------------------
000420* 05/02/89  DPK   CR-0118  ORIGINAL VERSION, FOUR SCENARIOS AT    CR-0118
000430*                          10 HZ OUTPUT                           CR-0118
000440* 07/19/89  DPK   CR-0123  FIXED DURATION DRAW THAT COULD RETURN  CR-0123
000450*                          A ZERO-TICK SCENARIO                   CR-0123
000460* 03/30/92  MWT   CR-0244  ADDED RESEED SWITCH SO A DEMO RUN CAN  CR-0244
000470*                          BE REPEATED EXACTLY FOR A LAB RE-TEST  CR-0244
000480* 08/05/94  MWT   CR-0356  ADDED LIGHT-LEVEL FLASH SPIKE FOR      CR-0356
000490*                          NIGHT-LIGHT TEST CASES                 CR-0356
000500* 01/08/99  RHL   CR-0887  Y2K REVIEW - NO DATE FIELDS IN THIS    CR-0887
000510*                          PROGRAM, NO CHANGES REQUIRED           CR-0887
000520* 03/22/00  CAS   CR-0915  RECOMPILED UNDER NEW COBOL COMPILER    CR-0915
000530*                          RELEASE, NO SOURCE CHANGES             CR-0915
000540******************************************************************
000550 
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-390.
000590 OBJECT-COMPUTER. IBM-390.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620 
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SYSOUT
000660     ASSIGN TO UT-S-SYSOUT
000670       ORGANIZATION IS SEQUENTIAL.
000680 
000690     SELECT RAWSMPL
000700     ASSIGN TO UT-S-RAWSMPL
000710       ORGANIZATION IS LINE SEQUENTIAL
000720       FILE STATUS IS OFCODE.
000730 
000740 DATA DIVISION.
000750 FILE SECTION.
000760 FD  SYSOUT
000770     RECORDING MODE IS F
000780     LABEL RECORDS ARE STANDARD
000790     RECORD CONTAINS 130 CHARACTERS
000800     BLOCK CONTAINS 0 RECORDS
000810     DATA RECORD IS SYSOUT-REC.
000820 01  SYSOUT-REC  PIC X(130).
000830 
000840****** DEMO FEED WRITTEN FOR NWINGEST - SAME TEXT SHAPE AS THE
000850****** LIVE OVERNIGHT FEED, NO HEADER LINE ON THE WAY OUT.
000860 FD  RAWSMPL
000862     LABEL RECORDS ARE STANDARD
000864     RECORD CONTAINS 80 CHARACTERS
000866     DATA RECORD IS RAWSMPL-REC.
000880 01  RAWSMPL-REC                 PIC X(80).
000890 
000900 WORKING-STORAGE SECTION.
000910 
000920 01  FILE-STATUS-CODES.
000930     05  OFCODE                  PIC X(2).
000940         88 CODE-WRITE       VALUE SPACES.
000945     05  FILLER                  PIC X(4).
000950
000960     COPY NWRAWREC.
000970 
000980     COPY NWABEND.
000990 
001000 01  PARA-NAME                   PIC X(32).
001010 
001020******************************************************************
001030*        LINKAGE-SHAPED WORKING COPY FOR THE CALL TO NWRAND -
001040*        SAME FIELD PICTURES AS NWRAND'S OWN LINKAGE SECTION.
001050******************************************************************
001060 01  WS-RND-SEED-INIT             PIC X(1).
001070 01  WS-RND-SEED-VALUE            PIC 9(9)   COMP.
001080 01  WS-RND-LOW                   PIC S9(5)  COMP.
001090 01  WS-RND-HIGH                  PIC S9(5)  COMP.
001100 01  WS-RND-RESULT                PIC S9(5)  COMP.
001110 
001120******************************************************************
001130*        PER-SCENARIO CONFIGURATION - LOW/HIGH DRAW RANGE AND
001140*        SPIKE PROBABILITY/RANGE FOR EACH OF THE THREE PIEZO
001150*        CHANNELS, PLUS THE WEIGHT USED WHEN A NEW SCENARIO IS
001160*        PICKED.  LOADED BY 010-INIT-SCENARIO-TABLE THE SAME WAY
001170*        NWINGEST LOADS ITS CHANNEL-CONSTANT TABLE.
001180******************************************************************
001190 01  NW-SCENARIO-TABLE.
001200     05  SCENARIO-ENTRY OCCURS 4 TIMES INDEXED BY SC-IDX.
001210         10  SC-HEAD-LOW          PIC 9(3)  COMP.
001220         10  SC-HEAD-HIGH         PIC 9(3)  COMP.
001230         10  SC-HEAD-SPK-PCT      PIC 9(2)  COMP.
001240         10  SC-HEAD-SPK-LOW      PIC 9(3)  COMP.
001250         10  SC-HEAD-SPK-HIGH     PIC 9(3)  COMP.
001260         10  SC-BODY-LOW          PIC 9(3)  COMP.
001270         10  SC-BODY-HIGH         PIC 9(3)  COMP.
001280         10  SC-BODY-SPK-PCT      PIC 9(2)  COMP.
001290         10  SC-BODY-SPK-LOW      PIC 9(3)  COMP.
001300         10  SC-BODY-SPK-HIGH     PIC 9(3)  COMP.
001310         10  SC-LEG-LOW           PIC 9(3)  COMP.
001320         10  SC-LEG-HIGH          PIC 9(3)  COMP.
001330         10  SC-LEG-SPK-PCT       PIC 9(2)  COMP.
001340         10  SC-LEG-SPK-LOW       PIC 9(3)  COMP.
001350         10  SC-LEG-SPK-HIGH      PIC 9(3)  COMP.
001360         10  SC-WEIGHT            PIC 9(1)  COMP.
001370         10  FILLER               PIC X(04).
001380 
001390 01  FLAGS-AND-SWITCHES.
001400     05  MORE-TICKS-SW            PIC X(1)  VALUE "Y".
001410         88 NO-MORE-TICKS     VALUE "N".
001420         88 MORE-TICKS        VALUE "Y".
001425     05  FILLER                   PIC X(9).
001430
001440 01  COUNTERS-IDXS-AND-ACCUMULATORS.
001450     05  WS-TICK-COUNT            PIC 9(9)   COMP-3.
001460*        ALPHA VIEW OF THE TICK COUNT, SAME UNDECODED-DUMP HABIT
001470*        AS THE OTHER TWO NIGHTWATCH PROGRAMS.
001480     05  WS-TICK-COUNT-X  REDEFINES WS-TICK-COUNT
001490                                   PIC X(5).
001500     05  WS-TOTAL-TICKS           PIC 9(9)   COMP-3
001510                                   VALUE 18000.
001520     05  WS-TIME-MS               PIC 9(9)   COMP-3
001530                                   VALUE ZERO.
001540     05  WS-SCENARIO-NOW          PIC 9(1)   COMP VALUE 1.
001550         88  SCENARIO-CALM        VALUE 1.
001560         88  SCENARIO-SLIGHT      VALUE 2.
001570         88  SCENARIO-RESTLESS    VALUE 3.
001580         88  SCENARIO-MOVEMENT    VALUE 4.
001590     05  WS-SCENARIO-TICKS-LEFT   PIC 9(4)   COMP VALUE ZERO.
001600     05  WS-SPIKE-ROLL            PIC 9(3)   COMP.
001610     05  WS-TEMP-TENTHS           PIC 9(3)   COMP.
001620     05  WS-TEMP-C                PIC S9(3)V9(1) COMP-3.
001630     05  WS-TEMP-VOLTS            PIC S9(1)V9(4) COMP-3.
001640*        ALPHA VIEW OF THE COMPUTED TEMPERATURE, KEPT AROUND FOR
001650*        AN UNDECODED DUMP THE SAME WAY NWSQRT KEEPS ONE.
001660     05  WS-TEMP-C-X  REDEFINES WS-TEMP-C
001670                                   PIC X(4).
001680     05  WS-ADC-WORK              PIC S9(5)V9(4) COMP-3.
001685     05  FILLER                   PIC X(4).
001690
001700 01  WS-PIPELINE-CONSTANTS.
001710     05  WS-VREF                  PIC 9V9(1)  COMP-3 VALUE 5.0.
001720     05  WS-ADC-MAX               PIC 9(4)    COMP-3 VALUE 1023.
001725     05  FILLER                   PIC X(4).
001730
001740******************************************************************
001750*        OUTPUT TEXT LINE - FIXED-WIDTH ZERO-FILLED NUMERIC
001760*        FIELDS SEPARATED BY COMMAS, SAME 8-FIELD ORDER AS THE
001770*        LIVE FEED NWINGEST PARSES.
001780******************************************************************
001790 01  WS-OUT-LINE.
001800     05  OUT-TIME-MS              PIC 9(9).
001810     05  FILLER                   PIC X(1) VALUE ",".
001820     05  OUT-HEAD                 PIC 9(4).
001830     05  FILLER                   PIC X(1) VALUE ",".
001840     05  OUT-BODY                 PIC 9(4).
001850     05  FILLER                   PIC X(1) VALUE ",".
001860     05  OUT-LEG                  PIC 9(4).
001870     05  FILLER                   PIC X(1) VALUE ",".
001880     05  OUT-SOUND                PIC 9(4).
001890     05  FILLER                   PIC X(1) VALUE ",".
001900     05  OUT-LIGHT                PIC 9(4).
001910     05  FILLER                   PIC X(1) VALUE ",".
001920     05  OUT-TEMP                 PIC 9(4).
001930     05  FILLER                   PIC X(1) VALUE ",".
001940     05  OUT-BUTTON               PIC 9(1).
001950     05  FILLER                   PIC X(39) VALUE SPACES.
001960 
001970 PROCEDURE DIVISION.
001980     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001990     PERFORM 100-MAINLINE THRU 100-EXIT
002000         UNTIL NO-MORE-TICKS.
002010     PERFORM 999-CLEANUP THRU 999-EXIT.
002020     MOVE ZERO TO RETURN-CODE.
002030     GOBACK.
002040 
002050 000-HOUSEKEEPING.
002060     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002070     DISPLAY "******** BEGIN JOB NWGEN ********".
002080 
002090     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002100     PERFORM 010-INIT-SCENARIO-TABLE THRU 010-EXIT.
002110 
002120     MOVE "Y" TO WS-RND-SEED-INIT.
002130     MOVE 19890502 TO WS-RND-SEED-VALUE.
002140     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
002150                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
002160     MOVE "N" TO WS-RND-SEED-INIT.
002170 
002180     PERFORM 300-PICK-SCENARIO THRU 300-EXIT.
002190 000-EXIT.
002200     EXIT.
002210 
002220******************************************************************
002230*        SCENARIO DRAW RANGES, STRAIGHT FROM THE LAB'S DEMO
002240*        SPECIFICATION - HEAD/BODY/LEG BASE RANGE, SPIKE CHANCE
002250*        (IN WHOLE PERCENT) AND SPIKE ADD-ON RANGE, PER SCENARIO.
002260******************************************************************
002270 010-INIT-SCENARIO-TABLE.
002280     MOVE "010-INIT-SCENARIO-TABLE" TO PARA-NAME.
002290*        1 = CALM
002300     MOVE 490 TO SC-HEAD-LOW (1).
002310     MOVE 510 TO SC-HEAD-HIGH (1).
002320     MOVE 5   TO SC-HEAD-SPK-PCT (1).
002330     MOVE 5   TO SC-HEAD-SPK-LOW (1).
002340     MOVE 15  TO SC-HEAD-SPK-HIGH (1).
002350     MOVE 490 TO SC-BODY-LOW (1).
002360     MOVE 510 TO SC-BODY-HIGH (1).
002370     MOVE 3   TO SC-BODY-SPK-PCT (1).
002380     MOVE 5   TO SC-BODY-SPK-LOW (1).
002390     MOVE 20  TO SC-BODY-SPK-HIGH (1).
002400     MOVE 490 TO SC-LEG-LOW (1).
002410     MOVE 510 TO SC-LEG-HIGH (1).
002420     MOVE 0   TO SC-LEG-SPK-PCT (1).
002430     MOVE 0   TO SC-LEG-SPK-LOW (1).
002440     MOVE 0   TO SC-LEG-SPK-HIGH (1).
002450     MOVE 3   TO SC-WEIGHT (1).
002460 
002470*        2 = SLIGHT
002480     MOVE 495 TO SC-HEAD-LOW (2).
002490     MOVE 520 TO SC-HEAD-HIGH (2).
002500     MOVE 15  TO SC-HEAD-SPK-PCT (2).
002510     MOVE 10  TO SC-HEAD-SPK-LOW (2).
002520     MOVE 30  TO SC-HEAD-SPK-HIGH (2).
002530     MOVE 495 TO SC-BODY-LOW (2).
002540     MOVE 525 TO SC-BODY-HIGH (2).
002550     MOVE 20  TO SC-BODY-SPK-PCT (2).
002560     MOVE 15  TO SC-BODY-SPK-LOW (2).
002570     MOVE 40  TO SC-BODY-SPK-HIGH (2).
002580     MOVE 495 TO SC-LEG-LOW (2).
002590     MOVE 530 TO SC-LEG-HIGH (2).
002600     MOVE 15  TO SC-LEG-SPK-PCT (2).
002610     MOVE 10  TO SC-LEG-SPK-LOW (2).
002620     MOVE 35  TO SC-LEG-SPK-HIGH (2).
002630     MOVE 2   TO SC-WEIGHT (2).
002640 
002650*        3 = RESTLESS
002660     MOVE 500 TO SC-HEAD-LOW (3).
002670     MOVE 530 TO SC-HEAD-HIGH (3).
002680     MOVE 30  TO SC-HEAD-SPK-PCT (3).
002690     MOVE 20  TO SC-HEAD-SPK-LOW (3).
002700     MOVE 50  TO SC-HEAD-SPK-HIGH (3).
002710     MOVE 505 TO SC-BODY-LOW (3).
002720     MOVE 540 TO SC-BODY-HIGH (3).
002730     MOVE 35  TO SC-BODY-SPK-PCT (3).
002740     MOVE 25  TO SC-BODY-SPK-LOW (3).
002750     MOVE 60  TO SC-BODY-SPK-HIGH (3).
002760     MOVE 500 TO SC-LEG-LOW (3).
002770     MOVE 545 TO SC-LEG-HIGH (3).
002780     MOVE 25  TO SC-LEG-SPK-PCT (3).
002790     MOVE 20  TO SC-LEG-SPK-LOW (3).
002800     MOVE 55  TO SC-LEG-SPK-HIGH (3).
002810     MOVE 1   TO SC-WEIGHT (3).
002820 
002830*        4 = MOVEMENT
002840     MOVE 510 TO SC-HEAD-LOW (4).
002850     MOVE 560 TO SC-HEAD-HIGH (4).
002860     MOVE 40  TO SC-HEAD-SPK-PCT (4).
002870     MOVE 30  TO SC-HEAD-SPK-LOW (4).
002880     MOVE 80  TO SC-HEAD-SPK-HIGH (4).
002890     MOVE 520 TO SC-BODY-LOW (4).
002900     MOVE 580 TO SC-BODY-HIGH (4).
002910     MOVE 50  TO SC-BODY-SPK-PCT (4).
002920     MOVE 40  TO SC-BODY-SPK-LOW (4).
002930     MOVE 100 TO SC-BODY-SPK-HIGH (4).
002940     MOVE 515 TO SC-LEG-LOW (4).
002950     MOVE 570 TO SC-LEG-HIGH (4).
002960     MOVE 35  TO SC-LEG-SPK-PCT (4).
002970     MOVE 30  TO SC-LEG-SPK-LOW (4).
002980     MOVE 90  TO SC-LEG-SPK-HIGH (4).
002990     MOVE 1   TO SC-WEIGHT (4).
003000 010-EXIT.
003010     EXIT.
003020 
003030 100-MAINLINE.
003040     MOVE "100-MAINLINE" TO PARA-NAME.
003050     IF WS-SCENARIO-TICKS-LEFT = ZERO
003060         PERFORM 300-PICK-SCENARIO THRU 300-EXIT.
003070 
003080     PERFORM 400-BUILD-SAMPLE THRU 400-EXIT.
003090     PERFORM 450-WRITE-RAWSMPL THRU 450-EXIT.
003100 
003110     ADD 100 TO WS-TIME-MS.
003120     SUBTRACT 1 FROM WS-SCENARIO-TICKS-LEFT.
003130     ADD 1 TO WS-TICK-COUNT.
003140     IF WS-TICK-COUNT >= WS-TOTAL-TICKS
003150         MOVE "N" TO MORE-TICKS-SW.
003160 100-EXIT.
003170     EXIT.
003180 
003190******************************************************************
003200*        WEIGHTED SCENARIO PICK - CALM X3, SLIGHT X2, RESTLESS
003210*        X1, MOVEMENT X1 (WEIGHTS SUM TO 7), THEN A DURATION
003220*        UNIFORM IN 30-120 TICKS FOR THE SCENARIO JUST PICKED.
003230******************************************************************
003240 300-PICK-SCENARIO.
003250     MOVE "300-PICK-SCENARIO" TO PARA-NAME.
003260     MOVE 1 TO WS-RND-LOW.
003270     MOVE 7 TO WS-RND-HIGH.
003280     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
003290                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
003300 
003310     IF WS-RND-RESULT <= 3
003320         MOVE 1 TO WS-SCENARIO-NOW
003330     ELSE
003340     IF WS-RND-RESULT <= 5
003350         MOVE 2 TO WS-SCENARIO-NOW
003360     ELSE
003370     IF WS-RND-RESULT <= 6
003380         MOVE 3 TO WS-SCENARIO-NOW
003390     ELSE
003400         MOVE 4 TO WS-SCENARIO-NOW.
003410 
003420     MOVE 30  TO WS-RND-LOW.
003430     MOVE 120 TO WS-RND-HIGH.
003440     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
003450                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
003460     MOVE WS-RND-RESULT TO WS-SCENARIO-TICKS-LEFT.
003470 300-EXIT.
003480     EXIT.
003490 
003500 400-BUILD-SAMPLE.
003510     MOVE "400-BUILD-SAMPLE" TO PARA-NAME.
003520     MOVE WS-SCENARIO-NOW TO SC-IDX.
003530     PERFORM 410-BUILD-HEAD  THRU 410-EXIT.
003540     PERFORM 412-BUILD-BODY  THRU 412-EXIT.
003550     PERFORM 414-BUILD-LEG   THRU 414-EXIT.
003560     PERFORM 420-BUILD-SOUND THRU 420-EXIT.
003570     PERFORM 425-BUILD-LIGHT THRU 425-EXIT.
003580     PERFORM 430-BUILD-TEMP  THRU 430-EXIT.
003590     MOVE WS-TIME-MS TO RS-TIME-MS.
003600     MOVE 1          TO RS-BUTTON.
003610 400-EXIT.
003620     EXIT.
003630 
003640 410-BUILD-HEAD.
003650     MOVE "410-BUILD-HEAD" TO PARA-NAME.
003660     MOVE SC-HEAD-LOW (SC-IDX)  TO WS-RND-LOW.
003670     MOVE SC-HEAD-HIGH (SC-IDX) TO WS-RND-HIGH.
003680     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
003690                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
003700     MOVE WS-RND-RESULT TO RS-PIEZO-HEAD.
003710 
003720     IF SC-HEAD-SPK-PCT (SC-IDX) > 0
003730         MOVE 1 TO WS-RND-LOW
003740         MOVE 100 TO WS-RND-HIGH
003750         CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
003760                              WS-RND-LOW, WS-RND-HIGH,
003770                              WS-RND-RESULT
003780         MOVE WS-RND-RESULT TO WS-SPIKE-ROLL
003790         IF WS-SPIKE-ROLL <= SC-HEAD-SPK-PCT (SC-IDX)
003800             MOVE SC-HEAD-SPK-LOW (SC-IDX) TO WS-RND-LOW
003810             MOVE SC-HEAD-SPK-HIGH (SC-IDX) TO WS-RND-HIGH
003820             CALL "NWRAND" USING WS-RND-SEED-INIT,
003830                                  WS-RND-SEED-VALUE,
003840                                  WS-RND-LOW, WS-RND-HIGH,
003850                                  WS-RND-RESULT
003860             ADD WS-RND-RESULT TO RS-PIEZO-HEAD
003870             IF RS-PIEZO-HEAD > 1023
003880                 MOVE 1023 TO RS-PIEZO-HEAD.
003890 410-EXIT.
003900     EXIT.
003910 
003920 412-BUILD-BODY.
003930     MOVE "412-BUILD-BODY" TO PARA-NAME.
003940     MOVE SC-BODY-LOW (SC-IDX)  TO WS-RND-LOW.
003950     MOVE SC-BODY-HIGH (SC-IDX) TO WS-RND-HIGH.
003960     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
003970                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
003980     MOVE WS-RND-RESULT TO RS-PIEZO-BODY.
003990 
004000     IF SC-BODY-SPK-PCT (SC-IDX) > 0
004010         MOVE 1 TO WS-RND-LOW
004020         MOVE 100 TO WS-RND-HIGH
004030         CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004040                              WS-RND-LOW, WS-RND-HIGH,
004050                              WS-RND-RESULT
004060         MOVE WS-RND-RESULT TO WS-SPIKE-ROLL
004070         IF WS-SPIKE-ROLL <= SC-BODY-SPK-PCT (SC-IDX)
004080             MOVE SC-BODY-SPK-LOW (SC-IDX) TO WS-RND-LOW
004090             MOVE SC-BODY-SPK-HIGH (SC-IDX) TO WS-RND-HIGH
004100             CALL "NWRAND" USING WS-RND-SEED-INIT,
004110                                  WS-RND-SEED-VALUE,
004120                                  WS-RND-LOW, WS-RND-HIGH,
004130                                  WS-RND-RESULT
004140             ADD WS-RND-RESULT TO RS-PIEZO-BODY
004150             IF RS-PIEZO-BODY > 1023
004160                 MOVE 1023 TO RS-PIEZO-BODY.
004170 412-EXIT.
004180     EXIT.
004190 
004200 414-BUILD-LEG.
004210     MOVE "414-BUILD-LEG" TO PARA-NAME.
004220     MOVE SC-LEG-LOW (SC-IDX)  TO WS-RND-LOW.
004230     MOVE SC-LEG-HIGH (SC-IDX) TO WS-RND-HIGH.
004240     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004250                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
004260     MOVE WS-RND-RESULT TO RS-PIEZO-LEG.
004270 
004280     IF SC-LEG-SPK-PCT (SC-IDX) > 0
004290         MOVE 1 TO WS-RND-LOW
004300         MOVE 100 TO WS-RND-HIGH
004310         CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004320                              WS-RND-LOW, WS-RND-HIGH,
004330                              WS-RND-RESULT
004340         MOVE WS-RND-RESULT TO WS-SPIKE-ROLL
004350         IF WS-SPIKE-ROLL <= SC-LEG-SPK-PCT (SC-IDX)
004360             MOVE SC-LEG-SPK-LOW (SC-IDX) TO WS-RND-LOW
004370             MOVE SC-LEG-SPK-HIGH (SC-IDX) TO WS-RND-HIGH
004380             CALL "NWRAND" USING WS-RND-SEED-INIT,
004390                                  WS-RND-SEED-VALUE,
004400                                  WS-RND-LOW, WS-RND-HIGH,
004410                                  WS-RND-RESULT
004420             ADD WS-RND-RESULT TO RS-PIEZO-LEG
004430             IF RS-PIEZO-LEG > 1023
004440                 MOVE 1023 TO RS-PIEZO-LEG.
004450 414-EXIT.
004460     EXIT.
004470 
004480******************************************************************
004490*        SOUND BASE 80-120, 5% CHANCE OF A +50..150 ADD-ON -
004500*        SAME BASE RANGE FOR EVERY SCENARIO.
004510******************************************************************
004520 420-BUILD-SOUND.
004530     MOVE "420-BUILD-SOUND" TO PARA-NAME.
004540     MOVE 80  TO WS-RND-LOW.
004550     MOVE 120 TO WS-RND-HIGH.
004560     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004570                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
004580     MOVE WS-RND-RESULT TO RS-SOUND.
004590 
004600     MOVE 1   TO WS-RND-LOW.
004610     MOVE 100 TO WS-RND-HIGH.
004620     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004630                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
004640     MOVE WS-RND-RESULT TO WS-SPIKE-ROLL.
004650     IF WS-SPIKE-ROLL <= 5
004660         MOVE 50 TO WS-RND-LOW
004670         MOVE 150 TO WS-RND-HIGH
004680         CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004690                              WS-RND-LOW, WS-RND-HIGH,
004700                              WS-RND-RESULT
004710         ADD WS-RND-RESULT TO RS-SOUND
004720         IF RS-SOUND > 1023
004730             MOVE 1023 TO RS-SOUND.
004740 420-EXIT.
004750     EXIT.
004760 
004770******************************************************************
004780*        LIGHT BASE 50-150, 2% CHANCE OF A NIGHT-LIGHT FLASH
004790*        THAT REPLACES THE BASE READING OUTRIGHT WITH A DRAW
004800*        FROM 300-800 (CR-0356).                                  CR-0356
004810******************************************************************
004820 425-BUILD-LIGHT.
004830     MOVE "425-BUILD-LIGHT" TO PARA-NAME.
004840     MOVE 50  TO WS-RND-LOW.
004850     MOVE 150 TO WS-RND-HIGH.
004860     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004870                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
004880     MOVE WS-RND-RESULT TO RS-LIGHT.
004890 
004900     MOVE 1   TO WS-RND-LOW.
004910     MOVE 100 TO WS-RND-HIGH.
004920     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004930                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
004940     MOVE WS-RND-RESULT TO WS-SPIKE-ROLL.
004950     IF WS-SPIKE-ROLL <= 2
004960         MOVE 300 TO WS-RND-LOW
004970         MOVE 800 TO WS-RND-HIGH
004980         CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
004990                              WS-RND-LOW, WS-RND-HIGH,
005000                              WS-RND-RESULT
005010         MOVE WS-RND-RESULT TO RS-LIGHT.
005020 425-EXIT.
005030     EXIT.
005040 
005050******************************************************************
005060*        TEMPERATURE DRAWN UNIFORM 20.0-24.0 C (AS TENTHS,
005070*        200-240) AND CONVERTED BACK TO AN ADC READING BY
005080*        RUNNING THE PIPELINE'S OWN VOLTAGE FORMULA BACKWARDS -
005090*        SAME CONSTANTS NWINGEST USES GOING THE OTHER WAY.
005100******************************************************************
005110 430-BUILD-TEMP.
005120     MOVE "430-BUILD-TEMP" TO PARA-NAME.
005130     MOVE 200 TO WS-RND-LOW.
005140     MOVE 240 TO WS-RND-HIGH.
005150     CALL "NWRAND" USING WS-RND-SEED-INIT, WS-RND-SEED-VALUE,
005160                          WS-RND-LOW, WS-RND-HIGH, WS-RND-RESULT.
005170     MOVE WS-RND-RESULT TO WS-TEMP-TENTHS.
005180     COMPUTE WS-TEMP-C = WS-TEMP-TENTHS / 10.
005190 
005200     COMPUTE WS-TEMP-VOLTS = (WS-TEMP-C / 100) + 0.5.
005210     COMPUTE WS-ADC-WORK =
005220             (WS-TEMP-VOLTS * WS-ADC-MAX) / WS-VREF.
005230     MOVE WS-ADC-WORK TO RS-TEMP-RAW.
005240 430-EXIT.
005250     EXIT.
005260 
005270 450-WRITE-RAWSMPL.
005280     MOVE "450-WRITE-RAWSMPL" TO PARA-NAME.
005290     MOVE RS-TIME-MS    TO OUT-TIME-MS.
005300     MOVE RS-PIEZO-HEAD TO OUT-HEAD.
005310     MOVE RS-PIEZO-BODY TO OUT-BODY.
005320     MOVE RS-PIEZO-LEG  TO OUT-LEG.
005330     MOVE RS-SOUND      TO OUT-SOUND.
005340     MOVE RS-LIGHT      TO OUT-LIGHT.
005350     MOVE RS-TEMP-RAW   TO OUT-TEMP.
005360     MOVE RS-BUTTON     TO OUT-BUTTON.
005370     WRITE RAWSMPL-REC FROM WS-OUT-LINE.
005380 450-EXIT.
005390     EXIT.
005400 
005410 800-OPEN-FILES.
005420     MOVE "800-OPEN-FILES" TO PARA-NAME.
005430     OPEN OUTPUT RAWSMPL, SYSOUT.
005440     IF NOT CODE-WRITE
005450         MOVE "RAWSMPL FILE OPEN FAILED" TO AB-REASON
005460         MOVE ZERO TO AB-EXPECTED-VAL
005470         MOVE ZERO TO AB-ACTUAL-VAL
005480         GO TO 1000-ABEND-RTN.
005490 800-EXIT.
005500     EXIT.
005510 
005520 850-CLOSE-FILES.
005530     MOVE "850-CLOSE-FILES" TO PARA-NAME.
005540     CLOSE RAWSMPL, SYSOUT.
005550 850-EXIT.
005560     EXIT.
005570 
005580 999-CLEANUP.
005590     MOVE "999-CLEANUP" TO PARA-NAME.
005600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005610     DISPLAY "** DEMO SAMPLES WRITTEN **".
005620     DISPLAY WS-TICK-COUNT.
005630     DISPLAY "******** NORMAL END OF JOB NWGEN ********".
005640 999-EXIT.
005650     EXIT.
005660 
005670 1000-ABEND-RTN.
005680     WRITE SYSOUT-REC FROM NW-ABEND-REC.
005690     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
005700     DISPLAY "*** ABNORMAL END OF JOB-NWGEN ***" UPON CONSOLE.
005710     DIVIDE ZERO-VAL INTO ONE-VAL.
