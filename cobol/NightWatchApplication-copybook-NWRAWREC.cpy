000100******************************************************************
000110* NWRAWREC  -  RAW SENSOR SAMPLE, PARSED WORKING COPY
000120*
000130*        ONE ENTRY CORRESPONDS TO ONE COMMA-SEPARATED LINE OF
000140*        THE OVERNIGHT SENSOR FEED (TIME-MS, 3 PIEZO CHANNELS,
000150*        SOUND, LIGHT, TEMP-RAW, BUTTON).  USED BY NWINGEST TO
000160*        HOLD A PARSED INPUT LINE AND BY NWGEN TO HOLD A
000170*        SAMPLE BEFORE IT IS EDITED BACK OUT TO TEXT.
000180*
000190*        DPK 04/11/89 - ORIGINAL LAYOUT FOR PILOT UNIT
000200******************************************************************
000210 01  NW-RAW-SAMPLE.
000220     05  RS-TIME-MS                  PIC 9(9).
000230     05  RS-TIME-MS-R  REDEFINES RS-TIME-MS.
000240         10  RS-TIME-SECS-PART       PIC 9(6).
000250         10  RS-TIME-MSEC-PART       PIC 9(3).
000260     05  RS-PIEZO-READINGS.
000270         10  RS-PIEZO-HEAD           PIC 9(4).
000280         10  RS-PIEZO-BODY           PIC 9(4).
000290         10  RS-PIEZO-LEG            PIC 9(4).
000300*        TABLE VIEW OF THE THREE PIEZO CHANNELS SO THE PIPELINE
000310*        CAN WALK HEAD/BODY/LEG WITH A SINGLE PERFORM VARYING,
000320*        THE SAME WAY THE OLD EQUIPMENT TABLE WAS WALKED.
000330     05  RS-PIEZO-TABLE  REDEFINES RS-PIEZO-READINGS.
000340         10  RS-PIEZO-CHAN           PIC 9(4)
000350                                      OCCURS 3 TIMES
000360                                      INDEXED BY RS-CHAN-IDX.
000370     05  RS-SOUND                    PIC 9(4).
000380     05  RS-LIGHT                    PIC 9(4).
000390     05  RS-TEMP-RAW                 PIC 9(4).
000400     05  RS-BUTTON                   PIC 9(1).
000410*        ALPHA VIEW OF THE BUTTON BYTE - SOME DOWNSTREAM EDITS
000420*        FIND IT EASIER TO TEST THE RAW CHARACTER.
000430     05  RS-BUTTON-X  REDEFINES RS-BUTTON
000440                                  PIC X(1).
000450         88  RS-BUTTON-PRESSED       VALUE "0".
000460         88  RS-BUTTON-RELEASED      VALUE "1".
000470     05  FILLER                      PIC X(08).
