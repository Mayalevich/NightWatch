000100******************************************************************
000110* NWPROCREC  -  PROCESSED SLEEP SAMPLE, ONE PER ELAPSED SECOND
000120*
000130*        WRITTEN BY NWINGEST AT THE CLOSE OF EVERY ONE-SECOND
000140*        WINDOW, READ BACK SEQUENTIALLY BY NWREPORT TO BUILD
000150*        THE NIGHTWATCH SUMMARY.  FIXED LENGTH, QSAM.
000160*
000170*        DPK 04/18/89 - ORIGINAL LAYOUT FOR PILOT UNIT
000180*        MWT 11/02/91 - ADDED STATUS-LEVEL / STATUS-LABEL SO
000190*                       THE NURSES STATION PRINTOUT COULD SHOW
000200*                       A PLAIN-ENGLISH FLAG WITHOUT LOOKING AT
000210*                       THE THREE ACTIVITY CODES SEPARATELY
000220******************************************************************
000230 01  NW-PROC-SAMPLE.
000240     05  PS-TIME-S                   PIC 9(7)V9(1).
000250     05  PS-RMS-GROUP.
000260         10  PS-RMS-HEAD             PIC 9(5)V9(4).
000270         10  PS-RMS-BODY             PIC 9(5)V9(4).
000280         10  PS-RMS-LEG              PIC 9(5)V9(4).
000290*        TABLE VIEW FOR THE REPORT PROGRAM'S AVERAGING LOOP.
000300     05  PS-RMS-TABLE  REDEFINES PS-RMS-GROUP.
000310         10  PS-RMS-CHAN             PIC 9(5)V9(4)
000320                                      OCCURS 3 TIMES
000330                                      INDEXED BY PS-RMS-IDX.
000340     05  PS-MOV-GROUP.
000350         10  PS-MOV-HEAD             PIC 9(1).
000360         10  PS-MOV-BODY             PIC 9(1).
000370         10  PS-MOV-LEG              PIC 9(1).
000380     05  PS-MOV-TABLE  REDEFINES PS-MOV-GROUP.
000390         10  PS-MOV-CHAN             PIC 9(1)
000400                                      OCCURS 3 TIMES
000410                                      INDEXED BY PS-MOV-IDX.
000420     05  PS-SECEV-GROUP.
000430         10  PS-SECEV-HEAD           PIC 9(3).
000440         10  PS-SECEV-BODY           PIC 9(3).
000450         10  PS-SECEV-LEG            PIC 9(3).
000460     05  PS-SECEV-TABLE  REDEFINES PS-SECEV-GROUP.
000470         10  PS-SECEV-CHAN           PIC 9(3)
000480                                      OCCURS 3 TIMES
000490                                      INDEXED BY PS-SECEV-IDX.
000500     05  PS-MINEV-GROUP.
000510         10  PS-MINEV-HEAD           PIC 9(4).
000520         10  PS-MINEV-BODY           PIC 9(4).
000530         10  PS-MINEV-LEG            PIC 9(4).
000540*        TABLE VIEW USED BY NWREPORT TO SUM EVENTS-PER-REGION
000550*        OVER THE WHOLE WINDOW WITHOUT THREE SEPARATE ADD'S.
000560     05  PS-MINEV-TABLE  REDEFINES PS-MINEV-GROUP.
000570         10  PS-MINEV-CHAN           PIC 9(4)
000580                                      OCCURS 3 TIMES
000590                                      INDEXED BY PS-MINEV-IDX.
000600     05  PS-TOTAL-EVENTS-MIN         PIC 9(5).
000610     05  PS-SLEEP-SCORE              PIC 9(3)V9(2).
000620     05  PS-SOUND-RMS                PIC 9(5)V9(4).
000630     05  PS-LIGHT-AVG                PIC 9(4).
000640     05  PS-TEMP-C                   PIC S9(3)V9(2).
000650     05  PS-MONITORING               PIC 9(1).
000660     05  PS-ACTIVITY-GROUP.
000670         10  PS-ACTIVITY-HEAD        PIC 9(1).
000680         10  PS-ACTIVITY-BODY        PIC 9(1).
000690         10  PS-ACTIVITY-LEG         PIC 9(1).
000700     05  PS-ACTIVITY-TABLE  REDEFINES PS-ACTIVITY-GROUP.
000710         10  PS-ACTIVITY-CHAN        PIC 9(1)
000720                                      OCCURS 3 TIMES
000730                                      INDEXED BY PS-ACT-IDX.
000740     05  PS-STATUS-LEVEL             PIC 9(1).
000750         88  PS-STATUS-IDLE            VALUE 0.
000760         88  PS-STATUS-SLIGHT          VALUE 1.
000770         88  PS-STATUS-ATTENTION       VALUE 2.
000780     05  PS-STATUS-LABEL             PIC X(16).
000790     05  FILLER                      PIC X(07).
