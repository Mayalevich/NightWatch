000100******************************************************************
000110* NWABEND  -  CONTROL / ABEND MESSAGE LINE
000120*
000130*        WRITTEN TO SYSOUT WHEN A JOB STEP HAS TO STOP ITSELF
000140*        (BAD INPUT, OUT-OF-BALANCE COUNTS, ETC).  SAME SHAPE
000150*        IN ALL THREE NIGHTWATCH PROGRAMS SO OPERATIONS CAN
000160*        GREP SYSOUT THE SAME WAY FOR EVERY JOB.
000170*
000180*        DPK 04/11/89 - ORIGINAL LAYOUT FOR PILOT UNIT
000190******************************************************************
000200 01  NW-ABEND-REC.
000210     05  FILLER                      PIC X(1)  VALUE "*".
000220     05  AB-REASON                   PIC X(40).
000230     05  FILLER                      PIC X(1)  VALUE SPACES.
000240     05  FILLER                      PIC X(10) VALUE "EXPECTED: ".
000250     05  AB-EXPECTED-VAL             PIC -(9)9.
000260     05  FILLER                      PIC X(2)  VALUE SPACES.
000270     05  FILLER                      PIC X(8)  VALUE "ACTUAL: ".
000280     05  AB-ACTUAL-VAL               PIC -(9)9.
000290     05  FILLER                      PIC X(48).
000300 
000310*        FORCED-DIVIDE-BY-ZERO ABEND TRIGGER, SAME TRICK USED IN
000320*        EVERY NIGHTWATCH JOB STEP SINCE THERE IS NO SHOP-STANDARD
000330*        CALL FOR AN OPERATOR ABEND ON THIS BOX.
000340 01  WS-ABEND-DIVISORS.
000350     05  ZERO-VAL                    PIC 9(1)  VALUE 0.
000360     05  ONE-VAL                     PIC 9(1)  VALUE 1.
000370     05  FILLER                      PIC X(4).
